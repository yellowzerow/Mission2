000100*****************************************************************
000200* ACCTTAB  -  in-memory table of ACCOUNT, loaded by ACCTINIT from
000300* ACCOUNT.IT (kept sorted ascending on disk) and maintained in
000400* ascending AC-TAB-ACCOUNT-NUMBER order by an insertion-with-
000500* shift whenever ACCTOPEN adds a row, so SEARCH ALL stays valid
000600* all run.  ACCTINIT rewrites the whole table to ACCOUNT.IT at
000700* end of run.
000800*****************************************************************
000900 01  ACCT-TABLE.
001000     05  AC-TAB-COUNT            PIC S9(04) COMP.
001100     05  FILLER                  PIC X(04).
001200     05  AC-TAB-ENTRY OCCURS 0 TO 3000 TIMES
001300             DEPENDING ON AC-TAB-COUNT
001400             ASCENDING KEY IS AC-TAB-ACCOUNT-NUMBER
001500             INDEXED BY AC-IDX.
001600         10  AC-TAB-ACCOUNT-ID       PIC 9(09).
001700         10  AC-TAB-USER-ID          PIC 9(09).
001800         10  AC-TAB-ACCOUNT-NUMBER   PIC X(10).
001900         10  AC-TAB-STATUS           PIC X(12).
002000             88  AC-TAB-IN-USE           VALUE "IN_USE      ".
002100             88  AC-TAB-UNREG            VALUE "UNREGISTERED".
002200         10  AC-TAB-BALANCE          PIC S9(13)V99 COMP-3.
002300         10  AC-TAB-REGISTERED-AT    PIC X(14).
002400         10  AC-TAB-UNREGISTERED-AT  PIC X(14).
002500         10  FILLER                  PIC X(06).
