000100*
000200* LEDGER APPLICATION - ACCOUNT/TRANSACTION LEDGER SYSTEM
000300* PROPERTY OF DATA PROCESSING - INTERNAL USE ONLY
000400* NOT TO BE DISCLOSED OUTSIDE THE INSTALLATION
000500*
000600* PROGRAM ACCTOPEN - ACCOUNTSERVICE - CREATE ACCOUNT
000700*
000800* #ident "ldgrapp/ACCTOPEN.cbl"
000900*
001000* CHANGE LOG
001100* ----------------------------------------------------------------
001200* 1987-08-10 GLT  WO-2105  INITIAL RELEASE - OPEN NEW ACCOUNT    WO-2105
001300* 1989-11-03 WCH  WO-2410  ENFORCE MAX 10 ACCOUNTS PER USER      WO-2410
001400* 1993-05-26 RFM  WO-3301  CALL ACCTNUM FOR NUMBER ISSUANCE NOW SWO-3301
001500* 1998-11-30 DKP  Y2K-0192  YEAR 2000 - TIMESTAMP FIELDS TO 4-DIGY2K-0192
001600* 2000-02-14 MTB  WO-4288  STAMP REGISTERED-AT FROM DRIVER RUN TIWO-4288
001700* ----------------------------------------------------------------
001800*
001900     IDENTIFICATION DIVISION.
002000     PROGRAM-ID.    ACCTOPEN.
002100     AUTHOR.        G L TAM.
002200     INSTALLATION.  DATA PROCESSING - LEDGER APPLICATIONS.
002300     DATE-WRITTEN.  08/10/87.
002400     DATE-COMPILED.
002500     SECURITY.      INTERNAL USE ONLY.
002600*
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     SOURCE-COMPUTER.  USL-486.
003000     OBJECT-COMPUTER.  USL-486.
003100     SPECIAL-NAMES.     CONSOLE IS CRT.
003200*
003300     DATA DIVISION.
003400     WORKING-STORAGE SECTION.
003500*****************************************************************
003600* Log message definitions
003700*****************************************************************
003800     01  LOGMSG.
003900         05  FILLER              PIC X(11) VALUE "ACCTOPEN :=".
004000         05  LOGMSG-TEXT         PIC X(50).
004100     01  LOGMSG-ERR.
004200         05  FILLER              PIC X(15) VALUE "ACCTOPEN ERR =>".
004300         05  LOG-ERR-TEXT        PIC X(40).
004400*
004500     77  WS-FOUND-SW             PIC X(01).
004600         88  WS-FOUND                VALUE "Y".
004700         88  WS-NOT-FOUND             VALUE "N".
004800     77  WS-ACCT-COUNT           PIC S9(04) COMP.
004900     77  WS-MAX-ACCOUNTS         PIC S9(04) COMP VALUE 10.
005000     77  WS-INSERT-AT            PIC S9(04) COMP.
005100     77  WS-SAVE-USER-ID         PIC 9(09).
005200     77  WS-SAVE-INIT-BAL        PIC S9(13)V99 COMP-3.
005300*****************************************************************
005400* Alternate views used only when the error text is built up from
005500* pieces, the way FUNDUPSR once broke its screen message apart.
005600*****************************************************************
005700     01  WS-ERR-LINE.
005800         05  WS-ERR-PREFIX       PIC X(10) VALUE "ACCTOPEN: ".
005900         05  WS-ERR-BODY         PIC X(39).
006000         05  FILLER              PIC X(01).
006100     01  WS-ERR-LINE-R REDEFINES WS-ERR-LINE.
006200         05  WS-ERR-BYTES        PIC X(49).
006300         05  FILLER              PIC X(01).
006400     01  WS-INIT-BAL-VIEW.
006500         05  WS-INIT-BAL-FOR-EDIT PIC S9(13)V99 COMP-3.
006600         05  FILLER              PIC X(01).
006700     01  WS-INIT-BAL-RAW REDEFINES WS-INIT-BAL-VIEW.
006800         05  WS-INIT-BAL-BYTES   PIC X(08).
006900         05  FILLER              PIC X(01).
007000*
007100     LINKAGE SECTION.
007200     COPY ACCTLINK.
007300     COPY ACUSRTAB.
007400     COPY ACCTTAB.
007500     COPY LEDGTAB.
007600*
007700     PROCEDURE DIVISION USING ACCTLINK-AREA ACUSR-TABLE ACCT-TABLE
007800             LEDG-TABLE.
007900*
008000     2000-CREATE-ACCOUNT.
008100         MOVE "Started" TO LOGMSG-TEXT.
008200         DISPLAY LOGMSG.
008300         MOVE LK-USER-ID TO WS-SAVE-USER-ID.
008400         MOVE LK-INITIAL-BALANCE TO WS-SAVE-INIT-BAL.
008500*
008600         PERFORM 2010-FIND-USER THRU 2010-EXIT.
008700         IF WS-NOT-FOUND
008800             SET LK-FAILURE TO TRUE
008900             MOVE "USER_NOT_FOUND" TO LK-ERROR-CODE
009000             MOVE "User not found" TO WS-ERR-BODY
009100             MOVE WS-ERR-LINE TO LOG-ERR-TEXT
009200             DISPLAY LOGMSG-ERR
009300             GOBACK
009400         END-IF.
009500*
009600         PERFORM 2020-COUNT-ACCOUNTS THRU 2020-EXIT.
009700         IF WS-ACCT-COUNT >= WS-MAX-ACCOUNTS
009800             SET LK-FAILURE TO TRUE
009900             MOVE "MAX_ACCOUNT_PER_USER_10" TO LK-ERROR-CODE
010000             MOVE "10-account limit reached" TO LOG-ERR-TEXT
010100             DISPLAY LOGMSG-ERR
010200             GOBACK
010300         END-IF.
010400*
010500         CALL "ACCTNUM" USING ACCTLINK-AREA LEDG-TABLE.
010600         IF LK-FAILURE
010700             MOVE "Number issuance failed" TO LOG-ERR-TEXT
010800             DISPLAY LOGMSG-ERR
010900             GOBACK
011000         END-IF.
011100*
011200         PERFORM 2030-INSERT-ACCOUNT THRU 2030-EXIT.
011300*
011400         MOVE WS-SAVE-USER-ID TO LK-RESP-USER-ID.
011500         MOVE WS-SAVE-INIT-BAL TO LK-RESP-BALANCE.
011600         MOVE WS-SAVE-INIT-BAL TO WS-INIT-BAL-FOR-EDIT.
011700         SET LK-SUCCESS TO TRUE.
011800         MOVE "Account created" TO LOGMSG-TEXT.
011900         DISPLAY LOGMSG.
012000         GOBACK.
012100*
012200*****************************************************************
012300* Look the requesting user up in the read-only user table.
012400*****************************************************************
012500     2010-FIND-USER.
012600         MOVE "N" TO WS-FOUND-SW.
012700         IF AU-TAB-COUNT > ZERO
012800             SEARCH ALL AU-TAB-ENTRY
012900                 WHEN AU-TAB-USER-ID(AU-IDX) = WS-SAVE-USER-ID
013000                     MOVE "Y" TO WS-FOUND-SW
013100             END-SEARCH
013200         END-IF.
013300     2010-EXIT.
013400         EXIT.
013500*
013600*****************************************************************
013700* Count this user's existing accounts (rule 1).  The account
013800* table has no secondary key on USER-ID, so this is a straight
013900* linear scan of the table, the same way this shop's programs
014000* have always scanned a table for a matching key.
014100*****************************************************************
014200     2020-COUNT-ACCOUNTS.
014300         MOVE ZERO TO WS-ACCT-COUNT.
014400         PERFORM 2025-TEST-ONE-ACCOUNT THRU 2025-EXIT
014500             VARYING AC-IDX FROM 1 BY 1
014600             UNTIL AC-IDX > AC-TAB-COUNT.
014700     2020-EXIT.
014800         EXIT.
014900*
015000     2025-TEST-ONE-ACCOUNT.
015100         IF AC-TAB-USER-ID(AC-IDX) = WS-SAVE-USER-ID
015200             ADD 1 TO WS-ACCT-COUNT
015300         END-IF.
015400     2025-EXIT.
015500         EXIT.
015600*
015700*****************************************************************
015800* Build the new account row and insert it into the account table
015900* in ascending account-number order, shifting later entries up.
016000*****************************************************************
016100     2030-INSERT-ACCOUNT.
016200         MOVE 1 TO WS-INSERT-AT.
016300         PERFORM 2040-FIND-POSITION THRU 2040-EXIT
016400             VARYING WS-INSERT-AT FROM 1 BY 1
016500             UNTIL WS-INSERT-AT > AC-TAB-COUNT
016600             OR AC-TAB-ACCOUNT-NUMBER(WS-INSERT-AT) >
016700                     LK-RESP-ACCOUNT-NUMBER.
016800         PERFORM 2050-SHIFT-ENTRY THRU 2050-EXIT
016900             VARYING AC-IDX FROM AC-TAB-COUNT BY -1
017000             UNTIL AC-IDX < WS-INSERT-AT.
017100         ADD 1 TO AC-TAB-COUNT.
017200         COMPUTE AC-TAB-ACCOUNT-ID(WS-INSERT-AT) = AC-TAB-COUNT.
017300         MOVE WS-SAVE-USER-ID TO AC-TAB-USER-ID(WS-INSERT-AT).
017400         MOVE LK-RESP-ACCOUNT-NUMBER
017500             TO AC-TAB-ACCOUNT-NUMBER(WS-INSERT-AT).
017600         SET AC-TAB-IN-USE(WS-INSERT-AT) TO TRUE.
017700         MOVE WS-SAVE-INIT-BAL TO AC-TAB-BALANCE(WS-INSERT-AT).
017800         MOVE LK-RUN-TIMESTAMP
017900             TO AC-TAB-REGISTERED-AT(WS-INSERT-AT).
018000         MOVE SPACES TO AC-TAB-UNREGISTERED-AT(WS-INSERT-AT).
018100     2030-EXIT.
018200         EXIT.
018300*
018400     2040-FIND-POSITION.
018500         CONTINUE.
018600     2040-EXIT.
018700         EXIT.
018800*
018900     2050-SHIFT-ENTRY.
019000         MOVE AC-TAB-ENTRY(AC-IDX) TO AC-TAB-ENTRY(AC-IDX + 1).
019100     2050-EXIT.
019200         EXIT.
