000100*
000200* LEDGER APPLICATION - ACCOUNT/TRANSACTION LEDGER SYSTEM
000300* PROPERTY OF DATA PROCESSING - INTERNAL USE ONLY
000400* NOT TO BE DISCLOSED OUTSIDE THE INSTALLATION
000500*
000600* PROGRAM ACCTDRV - BATCH REQUEST DRIVER / DISPATCHER
000700*
000800* #ident "ldgrapp/ACCTDRV.cbl"
000900*
001000* CHANGE LOG
001100* ----------------------------------------------------------------
001200* 1987-09-08 WCH  WO-2130  INITIAL RELEASE - SINGLE REQUEST DISPAWO-2130
001300* 1989-04-17 GLT  WO-2440  ADD CLOSE AND LIST REQUEST TYPES      WO-2440
001400* 1993-11-22 RFM  WO-3330  ADD CANCEL AND FAILED-ATTEMPT REQUEST WO-3330
001500* 1998-11-30 DKP  Y2K-0192  YEAR 2000 - RUN TIMESTAMP TO 4-DIGIT Y2K-0192
001600* 2006-08-30 MTB  WO-5040  DRIVER NOW STAMPS RUN TIMESTAMP ONCE AWO-5040
001700* ----------------------------------------------------------------
001800*
001900     IDENTIFICATION DIVISION.
002000     PROGRAM-ID.    ACCTDRV.
002100     AUTHOR.        W C HOLLIS.
002200     INSTALLATION.  DATA PROCESSING - LEDGER APPLICATIONS.
002300     DATE-WRITTEN.  09/08/87.
002400     DATE-COMPILED.
002500     SECURITY.      INTERNAL USE ONLY.
002600*
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     SOURCE-COMPUTER.  USL-486.
003000     OBJECT-COMPUTER.  USL-486.
003100     SPECIAL-NAMES.     CONSOLE IS CRT.
003200*
003300     INPUT-OUTPUT SECTION.
003400     FILE-CONTROL.
003500     SELECT ACCTREQ-FILE ASSIGN "ACCTREQ.IT"
003600         ORGANIZATION SEQUENTIAL
003700         STATUS FILE-STATUS.
003800*
003900     DATA DIVISION.
004000     FILE SECTION.
004100*****************************************************************
004200* One request per record - the batch substitute for the single
004300* inbound call the source system took per operation.
004400*****************************************************************
004500     FD  ACCTREQ-FILE; RECORD 80.
004600     01  ACCTREQ-ITEM.
004700     COPY ACCTREQ.
004800*
004900     WORKING-STORAGE SECTION.
005000*****************************************************************
005100* File status
005200*****************************************************************
005300     01  FILE-STATUS.
005400         05  STATUS-1            PIC X.
005500         05  STATUS-2            PIC X.
005600         05  FILLER              PIC X(02).
005700*****************************************************************
005800* Log message definitions
005900*****************************************************************
006000     01  LOGMSG.
006100         05  FILLER              PIC X(11) VALUE "ACCTDRV :=>".
006200         05  LOGMSG-TEXT         PIC X(50).
006300     01  LOGMSG-ERR.
006400         05  FILLER              PIC X(15) VALUE "ACCTDRV ERR =>".
006500         05  LOG-ERR-TEXT        PIC X(40).
006600*****************************************************************
006700* One printed line per dispatched request - the run's equivalent
006800* of the source's per-call API response, carried the way this
006900* shop has always carried a LOGMSG line to the console.
007000*****************************************************************
007100     01  RESULT-LINE.
007200         05  FILLER              PIC X(04) VALUE "REQ=".
007300         05  RESULT-CODE         PIC X(02).
007400         05  FILLER              PIC X(08) VALUE " RESULT=".
007500         05  RESULT-RTN-CODE     PIC X(01).
007600         05  FILLER              PIC X(06) VALUE " ERR= ".
007700         05  RESULT-ERR-CODE     PIC X(30).
007800         05  FILLER              PIC X(09).
007900*
008000     77  REC-FOUND               PIC S9(09) COMP VALUE 1.
008100     77  REC-NOT-FOUND           PIC S9(09) COMP VALUE 2.
008200     77  WS-REQ-COUNT            PIC S9(09) COMP VALUE ZERO.
008300*****************************************************************
008400* Run-level driver mode passed to ACCTINIT - "O" loads the four
008500* tables at the start of this run, "C" rewrites the mutated ones
008600* at the end.  Kept local; ACCTINIT's own copy of the 88-levels
008700* lives in its own LINKAGE SECTION.
008800*****************************************************************
008900     01  WS-RUN-MODE.
009000         05  WS-RUN-MODE-CD      PIC X(01).
009100             88  WS-MODE-OPEN        VALUE "O".
009200             88  WS-MODE-CLOSE       VALUE "C".
009300*****************************************************************
009400* Run timestamp, stamped once at the start of the run from the
009500* system date/time (ACCEPT, not an intrinsic FUNCTION) and carried
009600* on every call envelope for the rest of the run.
009700*****************************************************************
009800     01  WS-RUN-DATE-TIME.
009900         05  WS-RUN-DATE         PIC 9(08).
010000         05  WS-RUN-TIME         PIC 9(06).
010100         05  FILLER              PIC X(01).
010200     01  WS-RUN-DATE-TIME-R REDEFINES WS-RUN-DATE-TIME.
010300         05  WS-RUN-TS-BYTES     PIC X(14).
010400         05  FILLER              PIC X(01).
010500     01  WS-RUN-TIME-FULL        PIC 9(08).
010600     01  WS-SYS-DATE.
010700         05  WS-SYS-YY           PIC 9(02).
010800         05  WS-SYS-MM           PIC 9(02).
010900         05  WS-SYS-DD           PIC 9(02).
011000         05  FILLER              PIC X(01).
011100     01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
011200         05  WS-SYS-DATE-BYTES   PIC X(06).
011300         05  FILLER              PIC X(01).
011400*****************************************************************
011500* Master, run-long copies of the four ledger tables and the call
011600* envelope, owned by this program and passed by reference on
011700* every CALL to ACCTINIT and to the worker programs.
011800*****************************************************************
011900     COPY ACCTLINK.
012000     COPY ACUSRTAB.
012100     COPY ACCTTAB.
012200     COPY LEDGTAB.
012300     COPY TRANTAB.
012400*
012500     PROCEDURE DIVISION.
012600*
012700     0100-START-ACCTDRV.
012800         MOVE "Started" TO LOGMSG-TEXT.
012900         DISPLAY LOGMSG.
013000         PERFORM 0110-STAMP-RUN-TIME THRU 0110-EXIT.
013100*
013200         SET WS-MODE-OPEN TO TRUE.
013300         CALL "ACCTINIT" USING WS-RUN-MODE ACUSR-TABLE ACCT-TABLE
013400             LEDG-TABLE TRAN-TABLE.
013500*
013600         OPEN INPUT ACCTREQ-FILE.
013700         PERFORM 0150-READ-REQUEST THRU 0150-EXIT.
013800         PERFORM 0160-DISPATCH-ONE THRU 0160-EXIT
013900             UNTIL STATUS-1 = "1".
014000         CLOSE ACCTREQ-FILE.
014100*
014200         SET WS-MODE-CLOSE TO TRUE.
014300         CALL "ACCTINIT" USING WS-RUN-MODE ACUSR-TABLE ACCT-TABLE
014400             LEDG-TABLE TRAN-TABLE.
014500*
014600         MOVE "Ended" TO LOGMSG-TEXT.
014700         DISPLAY LOGMSG.
014800         STOP RUN.
014900*
015000*****************************************************************
015100* Build the fourteen-character run timestamp once, from the
015200* system clock, before the first request is dispatched.
015300*****************************************************************
015400     0110-STAMP-RUN-TIME.
015500         ACCEPT WS-SYS-DATE FROM DATE.
015600         MOVE "20" TO WS-RUN-DATE(1:2).
015700         MOVE WS-SYS-YY TO WS-RUN-DATE(3:2).
015800         MOVE WS-SYS-MM TO WS-RUN-DATE(5:2).
015900         MOVE WS-SYS-DD TO WS-RUN-DATE(7:2).
016000         ACCEPT WS-RUN-TIME-FULL FROM TIME.
016100         MOVE WS-RUN-TIME-FULL(1:6) TO WS-RUN-TIME.
016200         MOVE WS-RUN-TS-BYTES TO LK-RUN-TIMESTAMP.
016300     0110-EXIT.
016400         EXIT.
016500*
016600     0150-READ-REQUEST.
016700         READ ACCTREQ-FILE
016800             AT END MOVE "1" TO STATUS-1
016900             NOT AT END
017000                 ADD 1 TO WS-REQ-COUNT
017100         END-READ.
017200     0150-EXIT.
017300         EXIT.
017400*
017500*****************************************************************
017600* Move the request record into the call envelope, CALL the right
017700* worker for its request code, print the result, and read the
017800* next request.
017900*****************************************************************
018000     0160-DISPATCH-ONE.
018100         PERFORM 0170-BUILD-LINK THRU 0170-EXIT.
018200         PERFORM 0180-CALL-WORKER THRU 0180-EXIT.
018300         PERFORM 0190-SHOW-RESULT THRU 0190-EXIT.
018400         PERFORM 0150-READ-REQUEST THRU 0150-EXIT.
018500     0160-EXIT.
018600         EXIT.
018700*
018800     0170-BUILD-LINK.
018900         MOVE RQ-REQUEST-CODE TO LK-REQUEST-CODE.
019000         MOVE RQ-USER-ID TO LK-USER-ID.
019100         MOVE RQ-ACCOUNT-NUMBER TO LK-ACCOUNT-NUMBER.
019200         MOVE RQ-AMOUNT TO LK-AMOUNT.
019300         MOVE RQ-INITIAL-BALANCE TO LK-INITIAL-BALANCE.
019400         MOVE RQ-TRANSACTION-ID TO LK-TRANSACTION-ID.
019500         MOVE SPACES TO LK-ERROR-CODE.
019600     0170-EXIT.
019700         EXIT.
019800*
019900     0180-CALL-WORKER.
020000         EVALUATE TRUE
020100             WHEN LK-REQ-CREATE-ACCT
020200                 CALL "ACCTOPEN" USING ACCTLINK-AREA ACUSR-TABLE
020300                     ACCT-TABLE
020400             WHEN LK-REQ-CLOSE-ACCT
020500                 CALL "ACCTCLOS" USING ACCTLINK-AREA ACUSR-TABLE
020600                     ACCT-TABLE
020700             WHEN LK-REQ-LIST-ACCTS
020800                 CALL "ACCTLIST" USING ACCTLINK-AREA ACUSR-TABLE
020900                     ACCT-TABLE
021000             WHEN LK-REQ-USE-BALANCE
021100                 CALL "TRANPOST" USING ACCTLINK-AREA ACUSR-TABLE
021200                     ACCT-TABLE TRAN-TABLE
021300             WHEN LK-REQ-FAILED-USE
021400                 CALL "TRANPOST" USING ACCTLINK-AREA ACUSR-TABLE
021500                     ACCT-TABLE TRAN-TABLE
021600             WHEN LK-REQ-CANCEL-BALANCE
021700                 CALL "TRANPOST" USING ACCTLINK-AREA ACUSR-TABLE
021800                     ACCT-TABLE TRAN-TABLE
021900             WHEN LK-REQ-FAILED-CANCEL
022000                 CALL "TRANPOST" USING ACCTLINK-AREA ACUSR-TABLE
022100                     ACCT-TABLE TRAN-TABLE
022200             WHEN LK-REQ-QUERY-TRAN
022300                 CALL "TRANQRY" USING ACCTLINK-AREA TRAN-TABLE
022400             WHEN OTHER
022500                 SET LK-FAILURE TO TRUE
022600                 MOVE "INVALID_REQUEST" TO LK-ERROR-CODE
022700         END-EVALUATE.
022800     0180-EXIT.
022900         EXIT.
023000*
023100     0190-SHOW-RESULT.
023200         MOVE LK-REQUEST-CODE TO RESULT-CODE.
023300         IF LK-SUCCESS
023400             MOVE "S" TO RESULT-RTN-CODE
023500         ELSE
023600             MOVE "F" TO RESULT-RTN-CODE
023700         END-IF.
023800         MOVE LK-ERROR-CODE TO RESULT-ERR-CODE.
023900         DISPLAY RESULT-LINE.
024000     0190-EXIT.
024100         EXIT.
