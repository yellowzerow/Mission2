000100*****************************************************************
000200* TRANTAB  -  in-memory table of TRANSACTION, loaded by ACCTINIT
000300* from ACCTTRAN.IT, kept in ascending TR-TAB-TRANSACTION-ID order
000400* by an insertion-with-shift whenever TRANPOST posts a new
000500* transaction, and rewritten whole to ACCTTRAN.IT by ACCTINIT at
000600* end of run.  Append-only - no transaction row is ever altered
000700* once written, per rule 11.
000800*****************************************************************
000900 01  TRAN-TABLE.
001000     05  TR-TAB-COUNT            PIC S9(04) COMP.
001100     05  FILLER                  PIC X(04).
001200     05  TR-TAB-ENTRY OCCURS 0 TO 9000 TIMES
001300             DEPENDING ON TR-TAB-COUNT
001400             ASCENDING KEY IS TR-TAB-TRANSACTION-ID
001500             INDEXED BY TR-IDX.
001600         10  TR-TAB-REC-ID           PIC 9(09).
001700         10  TR-TAB-TRANSACTION-ID   PIC X(32).
001800         10  TR-TAB-ACCOUNT-NUMBER   PIC X(10).
001900         10  TR-TAB-TYPE             PIC X(06).
002000             88  TR-TAB-USE              VALUE "USE   ".
002100             88  TR-TAB-CANCEL           VALUE "CANCEL".
002200         10  TR-TAB-RESULT           PIC X(07).
002300             88  TR-TAB-SUCCESS          VALUE "SUCCESS".
002400             88  TR-TAB-FAIL             VALUE "FAIL   ".
002500         10  TR-TAB-AMOUNT           PIC S9(13)V99 COMP-3.
002600         10  TR-TAB-BALANCE-SNAP     PIC S9(13)V99 COMP-3.
002700         10  TR-TAB-TRANSACTED-AT    PIC X(14).
002800         10  FILLER                  PIC X(05).
