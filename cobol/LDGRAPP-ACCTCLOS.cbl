000100*
000200* LEDGER APPLICATION - ACCOUNT/TRANSACTION LEDGER SYSTEM
000300* PROPERTY OF DATA PROCESSING - INTERNAL USE ONLY
000400* NOT TO BE DISCLOSED OUTSIDE THE INSTALLATION
000500*
000600* PROGRAM ACCTCLOS - ACCOUNTSERVICE - CLOSE (UNREGISTER) ACCOUNT
000700*
000800* #ident "ldgrapp/ACCTCLOS.cbl"
000900*
001000* CHANGE LOG
001100* ----------------------------------------------------------------
001200* 1986-11-03 WCH  WO-1980  INITIAL RELEASE - CLOSE/UNREGISTER ACCWO-1980
001300* 1990-06-14 RFM  WO-2710  ENFORCE ZERO BALANCE BEFORE CLOSE     WO-2710
001400* 1992-08-27 GLT  WO-3190  REJECT CLOSE ON ALREADY-CLOSED ACCOUNTWO-3190
001500* 1998-11-30 DKP  Y2K-0192  YEAR 2000 - UNREGISTERED-AT TO 4-DIGIY2K-0192
001600* 2002-03-19 MTB  WO-4690  OWNERSHIP CHECK TIGHTENED PER AUDIT   WO-4690
001700* ----------------------------------------------------------------
001800*
001900     IDENTIFICATION DIVISION.
002000     PROGRAM-ID.    ACCTCLOS.
002100     AUTHOR.        W C HARTLEY.
002200     INSTALLATION.  DATA PROCESSING - LEDGER APPLICATIONS.
002300     DATE-WRITTEN.  11/03/86.
002400     DATE-COMPILED.
002500     SECURITY.      INTERNAL USE ONLY.
002600*
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     SOURCE-COMPUTER.  USL-486.
003000     OBJECT-COMPUTER.  USL-486.
003100     SPECIAL-NAMES.     CONSOLE IS CRT.
003200*
003300     DATA DIVISION.
003400     WORKING-STORAGE SECTION.
003500*****************************************************************
003600* Log message definitions
003700*****************************************************************
003800     01  LOGMSG.
003900         05  FILLER              PIC X(11) VALUE "ACCTCLOS:=>".
004000         05  LOGMSG-TEXT         PIC X(50).
004100     01  LOGMSG-ERR.
004200         05  FILLER              PIC X(15) VALUE "ACCTCLOS ERR =>".
004300         05  LOG-ERR-TEXT        PIC X(40).
004400*
004500     77  WS-FOUND-SW             PIC X(01).
004600         88  WS-FOUND                VALUE "Y".
004700         88  WS-NOT-FOUND             VALUE "N".
004800     77  WS-USER-FOUND-SW        PIC X(01).
004900         88  WS-USER-FOUND            VALUE "Y".
005000         88  WS-USER-NOT-FOUND        VALUE "N".
005100     77  WS-MATCH-AT             PIC S9(04) COMP.
005200*****************************************************************
005300* Zero-balance test area.  Carried separately from AC-TAB-BALANCE
005400* so the comparison below reads the same way the old fund programs
005500* compared an edited money field to zero.
005600*****************************************************************
005700     01  WS-ZERO-TEST.
005800         05  WS-ZERO-BAL         PIC S9(13)V99 COMP-3 VALUE ZERO.
005900         05  FILLER              PIC X(01).
006000     01  WS-ZERO-TEST-R REDEFINES WS-ZERO-TEST.
006100         05  WS-ZERO-BAL-BYTES   PIC X(08).
006200         05  FILLER              PIC X(01).
006300     01  WS-CLOSE-STAMP.
006400         05  WS-CLOSE-STAMP-TXT  PIC X(14).
006500         05  FILLER              PIC X(01).
006600     01  WS-CLOSE-STAMP-R REDEFINES WS-CLOSE-STAMP.
006700         05  WS-CLOSE-YR         PIC 9(04).
006800         05  WS-CLOSE-MO         PIC 9(02).
006900         05  WS-CLOSE-DA         PIC 9(02).
007000         05  WS-CLOSE-TIME       PIC 9(06).
007100         05  FILLER              PIC X(01).
007200*
007300     LINKAGE SECTION.
007400     COPY ACCTLINK.
007500     COPY ACUSRTAB.
007600     COPY ACCTTAB.
007700*
007800     PROCEDURE DIVISION USING ACCTLINK-AREA ACUSR-TABLE ACCT-TABLE.
007900*
008000     2000-CLOSE-ACCOUNT.
008100         MOVE "Started" TO LOGMSG-TEXT.
008200         DISPLAY LOGMSG.
008300*
008400         PERFORM 2005-FIND-USER THRU 2005-EXIT.
008500         IF WS-USER-NOT-FOUND
008600             SET LK-FAILURE TO TRUE
008700             MOVE "USER_NOT_FOUND" TO LK-ERROR-CODE
008800             MOVE "User not found" TO LOG-ERR-TEXT
008900             DISPLAY LOGMSG-ERR
009000             GOBACK
009100         END-IF.
009200*
009300         PERFORM 2010-FIND-ACCOUNT THRU 2010-EXIT.
009400         IF WS-NOT-FOUND
009500             SET LK-FAILURE TO TRUE
009600             MOVE "ACCOUNT_NOT_FOUND" TO LK-ERROR-CODE
009700             MOVE "Account not found" TO LOG-ERR-TEXT
009800             DISPLAY LOGMSG-ERR
009900             GOBACK
010000         END-IF.
010100*
010200         PERFORM 2020-VALIDATE-CLOSE THRU 2020-EXIT.
010300         IF LK-FAILURE
010400             DISPLAY LOGMSG-ERR
010500             GOBACK
010600         END-IF.
010700*
010800         PERFORM 2030-STAMP-CLOSE THRU 2030-EXIT.
010900         SET AC-TAB-UNREG(WS-MATCH-AT) TO TRUE.
011000         MOVE AC-TAB-ACCOUNT-NUMBER(WS-MATCH-AT)
011100             TO LK-RESP-ACCOUNT-NUMBER.
011200         MOVE AC-TAB-USER-ID(WS-MATCH-AT) TO LK-RESP-USER-ID.
011300         MOVE AC-TAB-BALANCE(WS-MATCH-AT) TO LK-RESP-BALANCE.
011400         SET LK-SUCCESS TO TRUE.
011500         MOVE "Account closed" TO LOGMSG-TEXT.
011600         DISPLAY LOGMSG.
011700         GOBACK.
011800*
011900*****************************************************************
012000* Confirm the caller's user id is on file before anything else is
012100* checked - rule 14, user lookup always precedes account lookup.
012200*****************************************************************
012300     2005-FIND-USER.
012400         MOVE "N" TO WS-USER-FOUND-SW.
012500         IF AU-TAB-COUNT > ZERO
012600             SEARCH ALL AU-TAB-ENTRY
012700                 WHEN AU-TAB-USER-ID(AU-IDX) = LK-USER-ID
012800                     MOVE "Y" TO WS-USER-FOUND-SW
012900             END-SEARCH
013000         END-IF.
013100     2005-EXIT.
013200         EXIT.
013300*
013400*****************************************************************
013500* Find the account by account number.  WS-MATCH-AT carries the
013600* table position forward for the remaining paragraphs.
013700*****************************************************************
013800     2010-FIND-ACCOUNT.
013900         MOVE "N" TO WS-FOUND-SW.
014000         MOVE ZERO TO WS-MATCH-AT.
014100         IF AC-TAB-COUNT > ZERO
014200             SEARCH ALL AC-TAB-ENTRY
014300                 WHEN AC-TAB-ACCOUNT-NUMBER(AC-IDX) =
014400                         LK-ACCOUNT-NUMBER
014500                     MOVE "Y" TO WS-FOUND-SW
014600                     SET WS-MATCH-AT TO AC-IDX
014700             END-SEARCH
014800         END-IF.
014900     2010-EXIT.
015000         EXIT.
015100*
015200*****************************************************************
015300* Rules 2, 3 and 4 - ownership, zero balance, not already closed.
015400* Each sets its own error code so the caller can tell them apart;
015500* all three are independent of one another, none short-circuits
015600* the others' data (they just test in the order the service would
015700* have reported them).
015800*****************************************************************
015900     2020-VALIDATE-CLOSE.
016000         IF AC-TAB-USER-ID(WS-MATCH-AT) NOT = LK-USER-ID
016100             SET LK-FAILURE TO TRUE
016200             MOVE "USER_ACCOUNT_UN_MATCH" TO LK-ERROR-CODE
016300             MOVE "Account not owned by user" TO LOG-ERR-TEXT
016400         ELSE
016500             IF AC-TAB-UNREG(WS-MATCH-AT)
016600                 SET LK-FAILURE TO TRUE
016700                 MOVE "ACCOUNT_ALREADY_UNREGISTERED" TO LK-ERROR-CODE
016800                 MOVE "Account already closed" TO LOG-ERR-TEXT
016900             ELSE
017000                 IF AC-TAB-BALANCE(WS-MATCH-AT) NOT = WS-ZERO-BAL
017100                     SET LK-FAILURE TO TRUE
017200                     MOVE "BALANCE_NOT_EMPTY" TO LK-ERROR-CODE
017300                     MOVE "Balance must be zero to close"
017400                         TO LOG-ERR-TEXT
017500                 ELSE
017600                     SET LK-SUCCESS TO TRUE
017700                 END-IF
017800             END-IF
017900         END-IF.
018000     2020-EXIT.
018100         EXIT.
018200*
018300*****************************************************************
018400* Stamp the closing timestamp from the run clock the driver
018500* passed down - the account row never calls a clock routine
018600* itself, the same discipline the old fund programs used for the
018700* transaction-date field.
018800*****************************************************************
018900     2030-STAMP-CLOSE.
019000         MOVE LK-RUN-TIMESTAMP TO WS-CLOSE-STAMP-TXT.
019100         MOVE WS-CLOSE-STAMP-TXT
019200             TO AC-TAB-UNREGISTERED-AT(WS-MATCH-AT).
019300     2030-EXIT.
019400         EXIT.
