000100*****************************************************************
000200* ACCTREQ  -  one batch request, read sequentially by ACCTDRV
000300* from ACCTREQ.IT.  Stands in for the single inbound REST call
000400* the source system took per operation; the request code tells
000500* ACCTDRV which worker program to CALL for this record.
000600*****************************************************************
000700     05  RQ-REQUEST-CODE         PIC X(02).
000800     05  RQ-USER-ID              PIC 9(09).
000900     05  RQ-ACCOUNT-NUMBER       PIC X(10).
001000     05  RQ-AMOUNT               PIC S9(13)V99 COMP-3.
001100     05  RQ-INITIAL-BALANCE      PIC S9(13)V99 COMP-3.
001200     05  RQ-TRANSACTION-ID       PIC X(32).
001300     05  FILLER                  PIC X(11).
