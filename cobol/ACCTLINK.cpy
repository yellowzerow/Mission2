000100*****************************************************************
000200* ACCTLINK  -  call envelope passed on every CALL ... USING
000300* between ACCTDRV and a worker program, and returned the same
000400* way.  Descends from the TPSVCDEF/TPSTATUS envelope the old
000500* Tuxedo services passed on every TPCALL; LK-RETURN-CODE and
000600* LK-ERROR-CODE are this shop's standard batch substitute for
000700* TPSTATUS once the ATMI runtime was retired.
000800*****************************************************************
000900 01  ACCTLINK-AREA.
001000     05  LK-REQUEST-CODE         PIC X(02).
001100         88  LK-REQ-CREATE-ACCT      VALUE "01".
001200         88  LK-REQ-CLOSE-ACCT       VALUE "02".
001300         88  LK-REQ-LIST-ACCTS       VALUE "03".
001400         88  LK-REQ-USE-BALANCE      VALUE "04".
001500         88  LK-REQ-FAILED-USE       VALUE "05".
001600         88  LK-REQ-CANCEL-BALANCE   VALUE "06".
001700         88  LK-REQ-FAILED-CANCEL    VALUE "07".
001800         88  LK-REQ-QUERY-TRAN       VALUE "08".
001900     05  LK-RUN-TIMESTAMP        PIC X(14).
002000     05  LK-USER-ID              PIC 9(09).
002100     05  LK-ACCOUNT-NUMBER       PIC X(10).
002200     05  LK-AMOUNT               PIC S9(13)V99 COMP-3.
002300     05  LK-INITIAL-BALANCE      PIC S9(13)V99 COMP-3.
002400     05  LK-TRANSACTION-ID       PIC X(32).
002500     05  FILLER                  PIC X(10).
002600     05  LK-RETURN-CODE          PIC X(01).
002700         88  LK-SUCCESS              VALUE "S".
002800         88  LK-FAILURE              VALUE "F".
002900     05  LK-ERROR-CODE           PIC X(30).
003000*****************************************************************
003100* Response area filled in by the worker on a successful return.
003200*****************************************************************
003300     05  LK-RESP-USER-ID         PIC 9(09).
003400     05  LK-RESP-ACCOUNT-NUMBER  PIC X(10).
003500     05  LK-RESP-BALANCE         PIC S9(13)V99 COMP-3.
003600*****************************************************************
003700* Edited view of the response balance, used only when ACCTDRV
003800* formats the one-line DISPLAY of a completed request.
003900*****************************************************************
004000     05  LK-RESP-BAL-EDIT REDEFINES LK-RESP-BALANCE.
004100         10  FILLER              PIC X(08).
004200     05  LK-RESP-TRANSACTION-ID  PIC X(32).
004300     05  LK-RESP-TRAN-TYPE       PIC X(06).
004400     05  LK-RESP-TRAN-RESULT     PIC X(07).
004500     05  LK-RESP-AMOUNT          PIC S9(13)V99 COMP-3.
004600     05  LK-RESP-BAL-SNAPSHOT    PIC S9(13)V99 COMP-3.
004700     05  LK-RESP-TRANSACTED-AT   PIC X(14).
004800     05  FILLER                  PIC X(12).
