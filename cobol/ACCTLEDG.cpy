000100*****************************************************************
000200* ACCTLEDG  -  account-number-ledger record view.  One row per
000300* account number ever issued, written once and never rewritten -
000400* kept only so ACCTNUM can re-check uniqueness on a future run.
000500*****************************************************************
000600     05  LG-LEDGER-ID            PIC 9(09).
000700     05  LG-ACCOUNT-NUMBER       PIC X(10).
000800     05  FILLER                  PIC X(61).
000900*****************************************************************
001000* Digit-table view of the account number, used by ACCTNUM while
001100* it is generating and comparing candidate numbers.
001200*****************************************************************
001300     05  LG-NUMBER-DIGITS REDEFINES LG-ACCOUNT-NUMBER.
001400         10  LG-DIGIT            PIC 9 OCCURS 10 TIMES.
