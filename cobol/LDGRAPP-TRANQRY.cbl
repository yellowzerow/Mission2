000100*
000200* LEDGER APPLICATION - ACCOUNT/TRANSACTION LEDGER SYSTEM
000300* PROPERTY OF DATA PROCESSING - INTERNAL USE ONLY
000400* NOT TO BE DISCLOSED OUTSIDE THE INSTALLATION
000500*
000600* PROGRAM TRANQRY - TRANSACTIONSERVICE - QUERY TRANSACTION
000700*
000800* #ident "ldgrapp/TRANQRY.cbl"
000900*
001000* CHANGE LOG
001100* ----------------------------------------------------------------
001200* 1984-06-11 GLT  WO-1180  INITIAL RELEASE - LOOK UP TRANSACTION WO-1180
001300* 1990-09-25 WCH  WO-2620  RETURN FULL TRANSACTION RECORD NOT JUSWO-2620
001400* 1998-11-30 DKP  Y2K-0192  YEAR 2000 - TRANSACTED-AT TO 4-DIGIT Y2K-0192
001500* 2003-02-17 RFM  WO-4700  TRANSACTION TABLE SEARCH LIMIT RAISED WO-4700
001600* ----------------------------------------------------------------
001700*
001800     IDENTIFICATION DIVISION.
001900     PROGRAM-ID.    TRANQRY.
002000     AUTHOR.        G L TAM.
002100     INSTALLATION.  DATA PROCESSING - LEDGER APPLICATIONS.
002200     DATE-WRITTEN.  06/11/84.
002300     DATE-COMPILED.
002400     SECURITY.      INTERNAL USE ONLY.
002500*
002600     ENVIRONMENT DIVISION.
002700     CONFIGURATION SECTION.
002800     SOURCE-COMPUTER.  USL-486.
002900     OBJECT-COMPUTER.  USL-486.
003000     SPECIAL-NAMES.     CONSOLE IS CRT.
003100*
003200     DATA DIVISION.
003300     WORKING-STORAGE SECTION.
003400*****************************************************************
003500* Log message definitions
003600*****************************************************************
003700     01  LOGMSG.
003800         05  FILLER              PIC X(11) VALUE "TRANQRY :=>".
003900         05  LOGMSG-TEXT         PIC X(50).
004000     01  LOGMSG-ERR.
004100         05  FILLER              PIC X(15) VALUE "TRANQRY ERR =>".
004200         05  LOG-ERR-TEXT        PIC X(40).
004300*
004400     77  WS-TRAN-FOUND-SW        PIC X(01).
004500         88  WS-TRAN-FOUND           VALUE "Y".
004600         88  WS-TRAN-NOT-FOUND       VALUE "N".
004700     77  WS-MATCH-AT             PIC S9(04) COMP.
004800*****************************************************************
004900* Raw-byte trace view of the amount found, kept only so this
005000* small lookup program carries its own REDEFINES as the rest of
005100* the suite does for packed money fields.
005200*****************************************************************
005300     01  WS-FOUND-AMOUNT.
005400         05  WS-FOUND-AMOUNT-VAL PIC S9(13)V99 COMP-3.
005500         05  FILLER              PIC X(01).
005600     01  WS-FOUND-AMOUNT-R REDEFINES WS-FOUND-AMOUNT.
005700         05  WS-FOUND-AMOUNT-BYTES PIC X(08).
005800         05  FILLER              PIC X(01).
005900*
006000     LINKAGE SECTION.
006100     COPY ACCTLINK.
006200     COPY TRANTAB.
006300*
006400     PROCEDURE DIVISION USING ACCTLINK-AREA TRAN-TABLE.
006500*
006600     2000-QUERY-TRANSACTION.
006700         MOVE "Started" TO LOGMSG-TEXT.
006800         DISPLAY LOGMSG.
006900*
007000         PERFORM 2010-FIND-TRANSACTION THRU 2010-EXIT.
007100         IF WS-TRAN-NOT-FOUND
007200             SET LK-FAILURE TO TRUE
007300             MOVE "TRANSACTION_NOT_FOUND" TO LK-ERROR-CODE
007400             MOVE "Transaction not found" TO LOG-ERR-TEXT
007500             DISPLAY LOGMSG-ERR
007600             GOBACK
007700         END-IF.
007800*
007900         MOVE TR-TAB-AMOUNT(WS-MATCH-AT) TO WS-FOUND-AMOUNT-VAL.
008000         MOVE TR-TAB-TRANSACTION-ID(WS-MATCH-AT)
008100             TO LK-RESP-TRANSACTION-ID.
008200         MOVE TR-TAB-ACCOUNT-NUMBER(WS-MATCH-AT)
008300             TO LK-RESP-ACCOUNT-NUMBER.
008400         MOVE TR-TAB-TYPE(WS-MATCH-AT) TO LK-RESP-TRAN-TYPE.
008500         MOVE TR-TAB-RESULT(WS-MATCH-AT) TO LK-RESP-TRAN-RESULT.
008600         MOVE WS-FOUND-AMOUNT-VAL TO LK-RESP-AMOUNT.
008700         MOVE TR-TAB-BALANCE-SNAP(WS-MATCH-AT)
008800             TO LK-RESP-BAL-SNAPSHOT.
008900         MOVE TR-TAB-TRANSACTED-AT(WS-MATCH-AT)
009000             TO LK-RESP-TRANSACTED-AT.
009100         SET LK-SUCCESS TO TRUE.
009200         MOVE "Transaction found" TO LOGMSG-TEXT.
009300         DISPLAY LOGMSG.
009400         GOBACK.
009500*
009600*****************************************************************
009700* SEARCH ALL by transaction id - the table is kept in ascending
009800* TR-TAB-TRANSACTION-ID order so a binary search always applies.
009900*****************************************************************
010000     2010-FIND-TRANSACTION.
010100         MOVE "N" TO WS-TRAN-FOUND-SW.
010200         MOVE ZERO TO WS-MATCH-AT.
010300         IF TR-TAB-COUNT > ZERO
010400             SEARCH ALL TR-TAB-ENTRY
010500                 WHEN TR-TAB-TRANSACTION-ID(TR-IDX) =
010600                         LK-TRANSACTION-ID
010700                     MOVE "Y" TO WS-TRAN-FOUND-SW
010800                     SET WS-MATCH-AT TO TR-IDX
010900             END-SEARCH
011000         END-IF.
011100     2010-EXIT.
011200         EXIT.
