000100*
000200* LEDGER APPLICATION - ACCOUNT/TRANSACTION LEDGER SYSTEM
000300* PROPERTY OF DATA PROCESSING - INTERNAL USE ONLY
000400* NOT TO BE DISCLOSED OUTSIDE THE INSTALLATION
000500*
000600* PROGRAM ACCTNUM - ACCOUNT NUMBER ISSUANCE
000700*
000800* #ident "ldgrapp/ACCTNUM.cbl"
000900*
001000* CHANGE LOG
001100* ----------------------------------------------------------------
001200* 1987-07-22 RFM  WO-2088  INITIAL RELEASE - RANDOM NUMBER GENERAWO-2088
001300* 1990-04-09 WCH  WO-2640  ADD LEDGER UNIQUENESS RE-CHECK LOOP   WO-2640
001400* 1996-12-02 GLT  WO-3895  INSERT NEW NUMBERS IN ASCENDING LEDGERWO-3895
001500* 1998-11-30 DKP  Y2K-0192  YEAR 2000 - NO DATE FIELDS IN THIS PRY2K-0192
001600* 2001-05-17 MTB  WO-4502  RAISE RETRY LIMIT TO 100 PER AUDIT FINWO-4502
001700* ----------------------------------------------------------------
001800*
001900     IDENTIFICATION DIVISION.
002000     PROGRAM-ID.    ACCTNUM.
002100     AUTHOR.        R F MORALES.
002200     INSTALLATION.  DATA PROCESSING - LEDGER APPLICATIONS.
002300     DATE-WRITTEN.  07/22/87.
002400     DATE-COMPILED.
002500     SECURITY.      INTERNAL USE ONLY.
002600*
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     SOURCE-COMPUTER.  USL-486.
003000     OBJECT-COMPUTER.  USL-486.
003100     SPECIAL-NAMES.     CONSOLE IS CRT.
003200*
003300     DATA DIVISION.
003400     WORKING-STORAGE SECTION.
003500*****************************************************************
003600* Log message definitions
003700*****************************************************************
003800     01  LOGMSG.
003900         05  FILLER              PIC X(10) VALUE "ACCTNUM:=>".
004000         05  LOGMSG-TEXT         PIC X(44).
004100         05  LOGMSG-SEED-TRC     PIC X(06).
004200*****************************************************************
004300* Pseudo-random digit generator.  No COMPILER-SUPPLIED random
004400* FUNCTION is used on this shop's release level of the compiler;
004500* the run seed is re-mixed from the caller's run timestamp and a
004600* call counter so two calls in the same run never repeat.
004700*****************************************************************
004800     77  WS-SEED                 PIC S9(09) COMP.
004900     77  WS-CALL-COUNT           PIC S9(04) COMP VALUE ZERO.
005000     77  WS-RETRY-COUNT          PIC S9(04) COMP.
005100     77  WS-RETRY-MAX            PIC S9(04) COMP VALUE 100.
005200     77  WS-DIGIT-SUB            PIC S9(04) COMP.
005300     77  WS-FOUND-SW             PIC X(01).
005400         88  WS-FOUND                VALUE "Y".
005500         88  WS-NOT-FOUND             VALUE "N".
005600     77  WS-INSERT-AT            PIC S9(04) COMP.
005700     77  WS-QUOT                 PIC S9(09) COMP.
005800*****************************************************************
005900* Seconds-of-run-timestamp holding area, kept as a group with a
006000* byte-view REDEFINES so the seed mix can be traced on the audit
006100* log line the same way the rest of this suite traces its packed
006200* fields.
006300*****************************************************************
006400     01  WS-SEED-SEC-HOLD.
006500         05  WS-SEED-SEC          PIC 9(06).
006600         05  FILLER               PIC X(01).
006700     01  WS-SEED-SEC-HOLD-R REDEFINES WS-SEED-SEC-HOLD.
006800         05  WS-SEED-SEC-BYTES    PIC X(06).
006900         05  FILLER               PIC X(01).
007000*****************************************************************
007100* Candidate number holding area - same layout as an
007200* ACCOUNT-NUMBER-LEDGER record, used only to build and test one
007300* candidate number at a time before it is copied into the table.
007400*****************************************************************
007500     01  CANDIDATE-REC.
007600     COPY ACCTLEDG.
007700*
007800     LINKAGE SECTION.
007900     COPY ACCTLINK.
008000     COPY LEDGTAB.
008100*
008200     PROCEDURE DIVISION USING ACCTLINK-AREA LEDG-TABLE.
008300*
008400     2000-ISSUE-NUMBER.
008500         MOVE SPACES TO LOGMSG-SEED-TRC.
008600         MOVE "Started" TO LOGMSG-TEXT.
008700         DISPLAY LOGMSG.
008800         ADD 1 TO WS-CALL-COUNT.
008900         MOVE ZERO TO WS-RETRY-COUNT.
009000         MOVE "N" TO WS-FOUND-SW.
009100*
009200     2010-RETRY.
009300         ADD 1 TO WS-RETRY-COUNT.
009400         IF WS-RETRY-COUNT > WS-RETRY-MAX
009500             MOVE "N" TO LK-RETURN-CODE
009600             SET LK-FAILURE TO TRUE
009700             MOVE "INVALID_REQUEST" TO LK-ERROR-CODE
009800             MOVE "Retry limit exceeded" TO LOGMSG-TEXT
009900             DISPLAY LOGMSG
010000             GOBACK
010100         END-IF.
010200         PERFORM 2100-GENERATE-DIGITS THRU 2100-EXIT.
010300         PERFORM 2200-CHECK-LEDGER THRU 2200-EXIT.
010400         IF WS-FOUND
010500             GO TO 2010-RETRY
010600         END-IF.
010700         PERFORM 2300-INSERT-LEDGER THRU 2300-EXIT.
010800         MOVE LG-ACCOUNT-NUMBER OF CANDIDATE-REC
010900             TO LK-RESP-ACCOUNT-NUMBER.
011000         SET LK-SUCCESS TO TRUE.
011100         MOVE "Number issued, seed trc=" TO LOGMSG-TEXT.
011200         MOVE WS-SEED-SEC-BYTES TO LOGMSG-SEED-TRC.
011300         DISPLAY LOGMSG.
011400         GOBACK.
011500*
011600*****************************************************************
011700* Mix the seed and draw ten independent digits, each 0-9, into
011800* the candidate number's digit table.
011900*****************************************************************
012000     2100-GENERATE-DIGITS.
012100         MOVE LK-RUN-TIMESTAMP(9:6) TO WS-SEED-SEC.
012200         COMPUTE WS-SEED = WS-SEED-SEC
012300             + (WS-CALL-COUNT * 997)
012400             + (WS-RETRY-COUNT * 31).
012500         PERFORM 2110-DRAW-ONE-DIGIT THRU 2110-EXIT
012600             VARYING WS-DIGIT-SUB FROM 1 BY 1
012700             UNTIL WS-DIGIT-SUB > 10.
012800     2100-EXIT.
012900         EXIT.
013000*
013100     2110-DRAW-ONE-DIGIT.
013200         COMPUTE WS-SEED = (WS-SEED * 31821) + 13849.
013300         DIVIDE WS-SEED BY 65536 GIVING WS-QUOT
013400             REMAINDER WS-SEED.
013500         DIVIDE WS-SEED BY 10 GIVING WS-QUOT
013600             REMAINDER LG-DIGIT OF CANDIDATE-REC(WS-DIGIT-SUB).
013700     2110-EXIT.
013800         EXIT.
013900*
014000*****************************************************************
014100* Look the candidate number up in the ledger table.
014200*****************************************************************
014300     2200-CHECK-LEDGER.
014400         MOVE "N" TO WS-FOUND-SW.
014500         IF LG-TAB-COUNT > ZERO
014600             SEARCH ALL LG-TAB-ENTRY
014700                 WHEN LG-TAB-ACCOUNT-NUMBER(LG-IDX) =
014800                         LG-ACCOUNT-NUMBER OF CANDIDATE-REC
014900                     MOVE "Y" TO WS-FOUND-SW
015000             END-SEARCH
015100         END-IF.
015200     2200-EXIT.
015300         EXIT.
015400*
015500*****************************************************************
015600* Accept the candidate - find its ascending position in the
015700* ledger table, shift the entries above it up by one, and insert.
015800*****************************************************************
015900     2300-INSERT-LEDGER.
016000         MOVE 1 TO WS-INSERT-AT.
016100         PERFORM 2310-FIND-POSITION THRU 2310-EXIT
016200             VARYING WS-INSERT-AT FROM 1 BY 1
016300             UNTIL WS-INSERT-AT > LG-TAB-COUNT
016400             OR LG-TAB-ACCOUNT-NUMBER(WS-INSERT-AT) >
016500                     LG-ACCOUNT-NUMBER OF CANDIDATE-REC.
016600         PERFORM 2320-SHIFT-ENTRY THRU 2320-EXIT
016700             VARYING LG-IDX FROM LG-TAB-COUNT BY -1
016800             UNTIL LG-IDX < WS-INSERT-AT.
016900         ADD 1 TO LG-TAB-COUNT.
017000         COMPUTE LG-TAB-LEDGER-ID(WS-INSERT-AT) = LG-TAB-COUNT.
017100         MOVE LG-ACCOUNT-NUMBER OF CANDIDATE-REC
017200             TO LG-TAB-ACCOUNT-NUMBER(WS-INSERT-AT).
017300     2300-EXIT.
017400         EXIT.
017500*
017600     2310-FIND-POSITION.
017700         CONTINUE.
017800     2310-EXIT.
017900         EXIT.
018000*
018100     2320-SHIFT-ENTRY.
018200         MOVE LG-TAB-ENTRY(LG-IDX) TO LG-TAB-ENTRY(LG-IDX + 1).
018300     2320-EXIT.
018400         EXIT.
