000100*****************************************************************
000200* ACCOUNT  -  account master record view.
000300* Shared by ACCTINIT (load/rewrite), ACCTOPEN, ACCTCLOS, ACCTLIST
000400* and TRANPOST.  ACCOUNT-STATUS is tested by 88-levels below.
000500*****************************************************************
000600     05  AC-ACCOUNT-ID           PIC 9(09).
000700     05  AC-USER-ID              PIC 9(09).
000800     05  AC-ACCOUNT-NUMBER       PIC X(10).
000900     05  AC-ACCOUNT-STATUS       PIC X(12).
001000         88  AC-STATUS-IN-USE        VALUE "IN_USE      ".
001100         88  AC-STATUS-UNREG         VALUE "UNREGISTERED".
001200     05  AC-BALANCE              PIC S9(13)V99 COMP-3.
001300     05  AC-REGISTERED-AT        PIC X(14).
001400*****************************************************************
001500* Alternate view of the open-timestamp, broken into its date and
001600* time parts - used by ACCTLIST when it formats the listing line.
001700*****************************************************************
001800     05  AC-REG-PARTS REDEFINES AC-REGISTERED-AT.
001900         10  AC-REG-YYYY         PIC 9(04).
002000         10  AC-REG-MM           PIC 9(02).
002100         10  AC-REG-DD           PIC 9(02).
002200         10  AC-REG-HHMMSS       PIC 9(06).
002300     05  AC-UNREGISTERED-AT      PIC X(14).
002400     05  FILLER                  PIC X(10).
