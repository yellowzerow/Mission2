000100*
000200* LEDGER APPLICATION - ACCOUNT/TRANSACTION LEDGER SYSTEM
000300* PROPERTY OF DATA PROCESSING - INTERNAL USE ONLY
000400* NOT TO BE DISCLOSED OUTSIDE THE INSTALLATION
000500*
000600* PROGRAM ACCTINIT - RUN INITIALIZATION / RUN WRAP-UP
000700*
000800* #ident "ldgrapp/ACCTINIT.cbl"
000900*
001000* CHANGE LOG
001100* ----------------------------------------------------------------
001200* 1987-06-15 WCH  WO-2051  INITIAL RELEASE - OPEN LEDGER FILES, LWO-2051
001300* 1989-02-20 WCH  WO-2390  ADD CLOSE-TABLES MODE TO REWRITE MUTATWO-2390
001400* 1991-09-04 RFM  WO-3118  RAISE ACCOUNT TABLE LIMIT TO 3000 ENTRWO-3118
001500* 1994-01-11 DKP  WO-3660  ADD LEDGER AND TRANSACTION TABLE LOAD/WO-3660
001600* 1998-11-30 DKP  Y2K-0192  YEAR 2000 - TIMESTAMP FIELDS CARRY 4-Y2K-0192
001700* 2003-07-08 MTB  WO-4820  TABLE LIMITS RAISED AGAIN PER CAPACITYWO-4820
001800* ----------------------------------------------------------------
001900*
002000     IDENTIFICATION DIVISION.
002100     PROGRAM-ID.    ACCTINIT.
002200     AUTHOR.        W C HOLLIS.
002300     INSTALLATION.  DATA PROCESSING - LEDGER APPLICATIONS.
002400     DATE-WRITTEN.  06/15/87.
002500     DATE-COMPILED.
002600     SECURITY.      INTERNAL USE ONLY.
002700*
002800     ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SOURCE-COMPUTER.  USL-486.
003100     OBJECT-COMPUTER.  USL-486.
003200     SPECIAL-NAMES.     CONSOLE IS CRT.
003300*
003400     INPUT-OUTPUT SECTION.
003500     FILE-CONTROL.
003600     SELECT ACCTUSR-FILE ASSIGN "ACCTUSR.IT"
003700         ORGANIZATION INDEXED
003800         ACCESS DYNAMIC
003900         RECORD KEY FILE-AU-USER-ID
004000         STATUS FILE-STATUS.
004100     SELECT ACCOUNT-FILE ASSIGN "ACCOUNT.IT"
004200         ORGANIZATION INDEXED
004300         ACCESS DYNAMIC
004400         RECORD KEY FILE-AC-ACCOUNT-NUMBER
004500         STATUS FILE-STATUS.
004600     SELECT ACCTLEDG-FILE ASSIGN "ACCTLEDG.IT"
004700         ORGANIZATION INDEXED
004800         ACCESS DYNAMIC
004900         RECORD KEY FILE-LG-ACCOUNT-NUMBER
005000         STATUS FILE-STATUS.
005100     SELECT ACCTTRAN-FILE ASSIGN "ACCTTRAN.IT"
005200         ORGANIZATION INDEXED
005300         ACCESS DYNAMIC
005400         RECORD KEY FILE-TR-TRANSACTION-ID
005500         STATUS FILE-STATUS.
005600*
005700     DATA DIVISION.
005800     FILE SECTION.
005900*****************************************************************
006000* Ledger master and transaction files - opened, loaded into the
006100* run's tables, and (for the three mutable ones) rewritten whole
006200* by this program only.  No other program in the run touches
006300* these files directly.  Each FD record reuses the matching
006400* record-view copybook, renaming its prefix onto the file's own
006500* FILE- names - the same COPY ... REPLACING habit this shop used
006600* to retarget TPRETURN onto a program's own data record.
006700*****************************************************************
006800     FD  ACCTUSR-FILE; RECORD 80.
006900     01  ACCTUSR-ITEM.
007000     COPY ACCTUSR REPLACING ==AU-== BY ==FILE-AU-==.
007100*
007200     FD  ACCOUNT-FILE; RECORD 80.
007300     01  ACCOUNT-ITEM.
007400     COPY ACCOUNT REPLACING ==AC-== BY ==FILE-AC-==.
007500*
007600     FD  ACCTLEDG-FILE; RECORD 80.
007700     01  ACCTLEDG-ITEM.
007800     COPY ACCTLEDG REPLACING ==LG-== BY ==FILE-LG-==.
007900*
008000     FD  ACCTTRAN-FILE; RECORD 80.
008100     01  ACCTTRAN-ITEM.
008200     COPY ACCTTRAN REPLACING ==TR-== BY ==FILE-TR-==.
008300*
008400     WORKING-STORAGE SECTION.
008500*****************************************************************
008600* File status
008700*****************************************************************
008800     01  FILE-STATUS.
008900         05  STATUS-1            PIC X.
009000         05  STATUS-2            PIC X.
009100         05  FILLER              PIC X(02).
009200*****************************************************************
009300* Log message definitions
009400*****************************************************************
009500     01  LOGMSG.
009600         05  FILLER              PIC X(11) VALUE "ACCTINIT :=".
009700         05  LOGMSG-TEXT         PIC X(50).
009800     01  LOGMSG-ERR.
009900         05  FILLER              PIC X(15) VALUE "ACCTINIT ERR =>".
010000         05  LOG-ERR-ROUTINE     PIC X(10).
010100         05  FILLER              PIC X(21) VALUE " FAILED: FILE-STATUS=".
010200         05  LOG-ERR-STATUS      PIC X(02).
010300     77  REC-FOUND               PIC S9(09) COMP VALUE 1.
010400     77  REC-NOT-FOUND           PIC S9(09) COMP VALUE 2.
010500*
010600     LINKAGE SECTION.
010700     01  LK-RUN-MODE             PIC X(01).
010800         88  LK-MODE-OPEN            VALUE "O".
010900         88  LK-MODE-CLOSE           VALUE "C".
011000     COPY ACUSRTAB.
011100     COPY ACCTTAB.
011200     COPY LEDGTAB.
011300     COPY TRANTAB.
011400*
011500     PROCEDURE DIVISION USING LK-RUN-MODE ACUSR-TABLE ACCT-TABLE
011600             LEDG-TABLE TRAN-TABLE.
011700*
011800     0100-START-ACCTINIT.
011900         MOVE "Started" TO LOGMSG-TEXT.
012000         DISPLAY LOGMSG.
012100         IF LK-MODE-OPEN
012200             PERFORM 0200-OPEN-AND-LOAD THRU 0200-EXIT
012300         ELSE
012400             PERFORM 0300-CLOSE-AND-SAVE THRU 0300-EXIT
012500         END-IF.
012600         MOVE "Ended" TO LOGMSG-TEXT.
012700         DISPLAY LOGMSG.
012800         GOBACK.
012900*
013000*****************************************************************
013100* Open the four ledger files and load each into its table, in
013200* ascending key order, so SEARCH ALL is valid from the first
013300* request of the run.
013400*****************************************************************
013500     0200-OPEN-AND-LOAD.
013600         OPEN INPUT ACCTUSR-FILE.
013700         MOVE ZERO TO AU-TAB-COUNT.
013800         PERFORM 0210-LOAD-ACCTUSR THRU 0210-EXIT
013900             UNTIL STATUS-1 = "1".
014000         CLOSE ACCTUSR-FILE.
014100*
014200         OPEN INPUT ACCOUNT-FILE.
014300         MOVE ZERO TO AC-TAB-COUNT.
014400         PERFORM 0220-LOAD-ACCOUNT THRU 0220-EXIT
014500             UNTIL STATUS-1 = "1".
014600         CLOSE ACCOUNT-FILE.
014700*
014800         OPEN INPUT ACCTLEDG-FILE.
014900         MOVE ZERO TO LG-TAB-COUNT.
015000         PERFORM 0230-LOAD-LEDGER THRU 0230-EXIT
015100             UNTIL STATUS-1 = "1".
015200         CLOSE ACCTLEDG-FILE.
015300*
015400         OPEN INPUT ACCTTRAN-FILE.
015500         MOVE ZERO TO TR-TAB-COUNT.
015600         PERFORM 0240-LOAD-TRAN THRU 0240-EXIT
015700             UNTIL STATUS-1 = "1".
015800         CLOSE ACCTTRAN-FILE.
015900     0200-EXIT.
016000         EXIT.
016100*
016200     0210-LOAD-ACCTUSR.
016300         READ ACCTUSR-FILE NEXT RECORD
016400             AT END MOVE "1" TO STATUS-1
016500             NOT AT END
016600                 ADD 1 TO AU-TAB-COUNT
016700                 MOVE FILE-AU-USER-ID TO AU-TAB-USER-ID(AU-TAB-COUNT)
016800                 MOVE FILE-AU-USER-NAME
016900                     TO AU-TAB-USER-NAME(AU-TAB-COUNT)
017000         END-READ.
017100     0210-EXIT.
017200         EXIT.
017300*
017400     0220-LOAD-ACCOUNT.
017500         READ ACCOUNT-FILE NEXT RECORD
017600             AT END MOVE "1" TO STATUS-1
017700             NOT AT END
017800                 ADD 1 TO AC-TAB-COUNT
017900                 MOVE FILE-AC-ACCOUNT-ID
018000                     TO AC-TAB-ACCOUNT-ID(AC-TAB-COUNT)
018100                 MOVE FILE-AC-USER-ID TO AC-TAB-USER-ID(AC-TAB-COUNT)
018200                 MOVE FILE-AC-ACCOUNT-NUMBER
018300                     TO AC-TAB-ACCOUNT-NUMBER(AC-TAB-COUNT)
018400                 MOVE FILE-AC-ACCOUNT-STATUS
018500                     TO AC-TAB-STATUS(AC-TAB-COUNT)
018600                 MOVE FILE-AC-BALANCE TO AC-TAB-BALANCE(AC-TAB-COUNT)
018700                 MOVE FILE-AC-REGISTERED-AT
018800                     TO AC-TAB-REGISTERED-AT(AC-TAB-COUNT)
018900                 MOVE FILE-AC-UNREGISTERED-AT
019000                     TO AC-TAB-UNREGISTERED-AT(AC-TAB-COUNT)
019100         END-READ.
019200     0220-EXIT.
019300         EXIT.
019400*
019500     0230-LOAD-LEDGER.
019600         READ ACCTLEDG-FILE NEXT RECORD
019700             AT END MOVE "1" TO STATUS-1
019800             NOT AT END
019900                 ADD 1 TO LG-TAB-COUNT
020000                 MOVE FILE-LG-LEDGER-ID
020100                     TO LG-TAB-LEDGER-ID(LG-TAB-COUNT)
020200                 MOVE FILE-LG-ACCOUNT-NUMBER
020300                     TO LG-TAB-ACCOUNT-NUMBER(LG-TAB-COUNT)
020400         END-READ.
020500     0230-EXIT.
020600         EXIT.
020700*
020800     0240-LOAD-TRAN.
020900         READ ACCTTRAN-FILE NEXT RECORD
021000             AT END MOVE "1" TO STATUS-1
021100             NOT AT END
021200                 ADD 1 TO TR-TAB-COUNT
021300                 MOVE FILE-TR-REC-ID TO TR-TAB-REC-ID(TR-TAB-COUNT)
021400                 MOVE FILE-TR-TRANSACTION-ID
021500                     TO TR-TAB-TRANSACTION-ID(TR-TAB-COUNT)
021600                 MOVE FILE-TR-ACCOUNT-NUMBER
021700                     TO TR-TAB-ACCOUNT-NUMBER(TR-TAB-COUNT)
021800                 MOVE FILE-TR-TRANSACTION-TYPE
021900                     TO TR-TAB-TYPE(TR-TAB-COUNT)
022000                 MOVE FILE-TR-TRANSACTION-RESULT
022100                     TO TR-TAB-RESULT(TR-TAB-COUNT)
022200                 MOVE FILE-TR-AMOUNT TO TR-TAB-AMOUNT(TR-TAB-COUNT)
022300                 MOVE FILE-TR-BALANCE-SNAPSHOT
022400                     TO TR-TAB-BALANCE-SNAP(TR-TAB-COUNT)
022500                 MOVE FILE-TR-TRANSACTED-AT
022600                     TO TR-TAB-TRANSACTED-AT(TR-TAB-COUNT)
022700         END-READ.
022800     0240-EXIT.
022900         EXIT.
023000*
023100*****************************************************************
023200* End of run - rewrite the three mutable files whole from their
023300* final table contents.  ACCTUSR is read-only and is never
023400* rewritten.
023500*****************************************************************
023600     0300-CLOSE-AND-SAVE.
023700         OPEN OUTPUT ACCOUNT-FILE.
023800         PERFORM 0310-SAVE-ACCOUNT THRU 0310-EXIT
023900             VARYING AC-IDX FROM 1 BY 1
024000             UNTIL AC-IDX > AC-TAB-COUNT.
024100         CLOSE ACCOUNT-FILE.
024200*
024300         OPEN OUTPUT ACCTLEDG-FILE.
024400         PERFORM 0320-SAVE-LEDGER THRU 0320-EXIT
024500             VARYING LG-IDX FROM 1 BY 1
024600             UNTIL LG-IDX > LG-TAB-COUNT.
024700         CLOSE ACCTLEDG-FILE.
024800*
024900         OPEN OUTPUT ACCTTRAN-FILE.
025000         PERFORM 0330-SAVE-TRAN THRU 0330-EXIT
025100             VARYING TR-IDX FROM 1 BY 1
025200             UNTIL TR-IDX > TR-TAB-COUNT.
025300         CLOSE ACCTTRAN-FILE.
025400     0300-EXIT.
025500         EXIT.
025600*
025700     0310-SAVE-ACCOUNT.
025800         MOVE AC-TAB-ACCOUNT-ID(AC-IDX) TO FILE-AC-ACCOUNT-ID.
025900         MOVE AC-TAB-USER-ID(AC-IDX) TO FILE-AC-USER-ID.
026000         MOVE AC-TAB-ACCOUNT-NUMBER(AC-IDX) TO FILE-AC-ACCOUNT-NUMBER.
026100         MOVE AC-TAB-STATUS(AC-IDX) TO FILE-AC-ACCOUNT-STATUS.
026200         MOVE AC-TAB-BALANCE(AC-IDX) TO FILE-AC-BALANCE.
026300         MOVE AC-TAB-REGISTERED-AT(AC-IDX) TO FILE-AC-REGISTERED-AT.
026400         MOVE AC-TAB-UNREGISTERED-AT(AC-IDX)
026500             TO FILE-AC-UNREGISTERED-AT.
026600         WRITE ACCOUNT-ITEM.
026700         IF STATUS-1 NOT = "0"
026800             MOVE "WRITE-ACCT" TO LOG-ERR-ROUTINE
026900             MOVE STATUS-1 TO LOG-ERR-STATUS
027000             DISPLAY LOGMSG-ERR
027100         END-IF.
027200     0310-EXIT.
027300         EXIT.
027400*
027500     0320-SAVE-LEDGER.
027600         MOVE LG-TAB-LEDGER-ID(LG-IDX) TO FILE-LG-LEDGER-ID.
027700         MOVE LG-TAB-ACCOUNT-NUMBER(LG-IDX) TO FILE-LG-ACCOUNT-NUMBER.
027800         WRITE ACCTLEDG-ITEM.
027900         IF STATUS-1 NOT = "0"
028000             MOVE "WRITE-LEDG" TO LOG-ERR-ROUTINE
028100             MOVE STATUS-1 TO LOG-ERR-STATUS
028200             DISPLAY LOGMSG-ERR
028300         END-IF.
028400     0320-EXIT.
028500         EXIT.
028600*
028700     0330-SAVE-TRAN.
028800         MOVE TR-TAB-REC-ID(TR-IDX) TO FILE-TR-REC-ID.
028900         MOVE TR-TAB-TRANSACTION-ID(TR-IDX)
029000             TO FILE-TR-TRANSACTION-ID.
029100         MOVE TR-TAB-ACCOUNT-NUMBER(TR-IDX) TO FILE-TR-ACCOUNT-NUMBER.
029200         MOVE TR-TAB-TYPE(TR-IDX) TO FILE-TR-TRANSACTION-TYPE.
029300         MOVE TR-TAB-RESULT(TR-IDX) TO FILE-TR-TRANSACTION-RESULT.
029400         MOVE TR-TAB-AMOUNT(TR-IDX) TO FILE-TR-AMOUNT.
029500         MOVE TR-TAB-BALANCE-SNAP(TR-IDX) TO FILE-TR-BALANCE-SNAPSHOT.
029600         MOVE TR-TAB-TRANSACTED-AT(TR-IDX) TO FILE-TR-TRANSACTED-AT.
029700         WRITE ACCTTRAN-ITEM.
029800         IF STATUS-1 NOT = "0"
029900             MOVE "WRITE-TRAN" TO LOG-ERR-ROUTINE
030000             MOVE STATUS-1 TO LOG-ERR-STATUS
030100             DISPLAY LOGMSG-ERR
030200         END-IF.
030300     0330-EXIT.
030400         EXIT.
