000100*****************************************************************
000200* ACCTTRAN  -  transaction record view.  Written once per posting
000300* attempt (success or fail) by TRANPOST; never rewritten.
000400*****************************************************************
000500     05  TR-REC-ID               PIC 9(09).
000600     05  TR-TRANSACTION-ID       PIC X(32).
000700     05  TR-ACCOUNT-NUMBER       PIC X(10).
000800     05  TR-TRANSACTION-TYPE     PIC X(06).
000900         88  TR-TYPE-USE             VALUE "USE   ".
001000         88  TR-TYPE-CANCEL          VALUE "CANCEL".
001100     05  TR-TRANSACTION-RESULT   PIC X(07).
001200         88  TR-RESULT-SUCCESS       VALUE "SUCCESS".
001300         88  TR-RESULT-FAIL          VALUE "FAIL   ".
001400     05  TR-AMOUNT               PIC S9(13)V99 COMP-3.
001500     05  TR-BALANCE-SNAPSHOT     PIC S9(13)V99 COMP-3.
001600     05  TR-TRANSACTED-AT        PIC X(14).
001700*****************************************************************
001800* Date/time parts of the transaction timestamp, used by TRANPOST
001900* to test the 1-year cancel window (rule 10).
002000*****************************************************************
002100     05  TR-TS-PARTS REDEFINES TR-TRANSACTED-AT.
002200         10  TR-TS-YYYY          PIC 9(04).
002300         10  TR-TS-MM            PIC 9(02).
002400         10  TR-TS-DD            PIC 9(02).
002500         10  TR-TS-HHMMSS        PIC 9(06).
002600     05  FILLER                  PIC X(05).
002700*****************************************************************
002800* Raw-byte view of the packed amount field, used only when
002900* TRANPOST traces a posting to the run log in hex.
003000*****************************************************************
003100     05  TR-AMOUNT-BYTES REDEFINES TR-AMOUNT.
003200         10  TR-AMOUNT-RAW       PIC X(08).
