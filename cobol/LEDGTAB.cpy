000100*****************************************************************
000200* LEDGTAB  -  in-memory table of every account number ever
000300* issued, loaded by ACCTINIT from ACCTLEDG.IT, kept in ascending
000400* LG-TAB-ACCOUNT-NUMBER order by an insertion-with-shift whenever
000500* ACCTNUM accepts a new number, and rewritten whole to
000600* ACCTLEDG.IT by ACCTINIT at end of run.  Append-only.
000700*****************************************************************
000800 01  LEDG-TABLE.
000900     05  LG-TAB-COUNT            PIC S9(04) COMP.
001000     05  FILLER                  PIC X(04).
001100     05  LG-TAB-ENTRY OCCURS 0 TO 5000 TIMES
001200             DEPENDING ON LG-TAB-COUNT
001300             ASCENDING KEY IS LG-TAB-ACCOUNT-NUMBER
001400             INDEXED BY LG-IDX.
001500         10  LG-TAB-LEDGER-ID        PIC 9(09).
001600         10  LG-TAB-ACCOUNT-NUMBER   PIC X(10).
001700         10  FILLER                  PIC X(05).
