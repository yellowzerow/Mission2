000100*
000200* LEDGER APPLICATION - ACCOUNT/TRANSACTION LEDGER SYSTEM
000300* PROPERTY OF DATA PROCESSING - INTERNAL USE ONLY
000400* NOT TO BE DISCLOSED OUTSIDE THE INSTALLATION
000500*
000600* PROGRAM TRANPOST - TRANSACTIONSERVICE - POSTING ENGINE
000700*   USE BALANCE / FAILED USE / CANCEL BALANCE / FAILED CANCEL
000800*
000900* #ident "ldgrapp/TRANPOST.cbl"
001000*
001100* CHANGE LOG
001200* ----------------------------------------------------------------
001300* 1985-09-18 RFM  WO-1510  INITIAL RELEASE - POST USE OF ACCOUNT WO-1510
001400* 1986-12-01 WCH  WO-1705  ADD FAILED-USE RECORDING ENTRY POINT  WO-1705
001500* 1988-05-23 GLT  WO-1960  ADD CANCEL (REVERSAL) POSTING LOGIC   WO-1960
001600* 1990-02-09 RFM  WO-2350  ADD FAILED-CANCEL RECORDING ENTRY POINWO-2350
001700* 1992-10-30 WCH  WO-3050  DUPLICATE BALANCE CHECK INSIDE POST-USWO-3050
001800* 1995-03-15 GLT  WO-3480  ONE-YEAR CANCEL WINDOW ENFORCED       WO-3480
001900* 1997-01-08 DKP  WO-3810  CANCEL MATCHED TO ACCOUNT BY INTERNAL WO-3810
002000* 1998-11-30 DKP  Y2K-0192  YEAR 2000 - TRANSACTED-AT TO 4-DIGIT Y2K-0192
002100* 2000-06-22 MTB  WO-4310  INDEPENDENT NEGATIVE-AMOUNT GUARD IN CWO-4310
002200* 2005-04-14 MTB  WO-4960  RAISE TRANSACTION TABLE LIMIT TO 9000 WO-4960
002300* ----------------------------------------------------------------
002400*
002500     IDENTIFICATION DIVISION.
002600     PROGRAM-ID.    TRANPOST.
002700     AUTHOR.        R F MORALES.
002800     INSTALLATION.  DATA PROCESSING - LEDGER APPLICATIONS.
002900     DATE-WRITTEN.  09/18/85.
003000     DATE-COMPILED.
003100     SECURITY.      INTERNAL USE ONLY.
003200*
003300     ENVIRONMENT DIVISION.
003400     CONFIGURATION SECTION.
003500     SOURCE-COMPUTER.  USL-486.
003600     OBJECT-COMPUTER.  USL-486.
003700     SPECIAL-NAMES.     CONSOLE IS CRT.
003800*
003900     DATA DIVISION.
004000     WORKING-STORAGE SECTION.
004100*****************************************************************
004200* Log message definitions
004300*****************************************************************
004400     01  LOGMSG.
004500         05  FILLER              PIC X(11) VALUE "TRANPOST:=>".
004600         05  LOGMSG-TEXT         PIC X(50).
004700     01  LOGMSG-ERR.
004800         05  FILLER              PIC X(15) VALUE "TRANPOST ERR =>".
004900         05  LOG-ERR-TEXT        PIC X(40).
005000*
005100     77  WS-USER-FOUND-SW        PIC X(01).
005200         88  WS-USER-FOUND           VALUE "Y".
005300         88  WS-USER-NOT-FOUND       VALUE "N".
005400     77  WS-ACCT-FOUND-SW        PIC X(01).
005500         88  WS-ACCT-FOUND           VALUE "Y".
005600         88  WS-ACCT-NOT-FOUND       VALUE "N".
005700     77  WS-TRAN-FOUND-SW        PIC X(01).
005800         88  WS-TRAN-FOUND           VALUE "Y".
005900         88  WS-TRAN-NOT-FOUND       VALUE "N".
006000     77  WS-ORIG-ACCT-FOUND-SW   PIC X(01).
006100         88  WS-ORIG-ACCT-FOUND      VALUE "Y".
006200         88  WS-ORIG-ACCT-NOT-FOUND  VALUE "N".
006300     77  WS-ACCT-AT              PIC S9(04) COMP.
006400     77  WS-ORIG-TRAN-AT         PIC S9(04) COMP.
006500     77  WS-ORIG-ACCT-AT         PIC S9(04) COMP.
006600     77  WS-INSERT-AT            PIC S9(04) COMP.
006700*****************************************************************
006800* Local copy of the transaction being cancelled - taken before
006900* the new CANCEL row is inserted, since an insert shifts the
007000* table and would otherwise move the original entry out from
007100* under its index.
007200*****************************************************************
007300     01  WS-ORIG-TRAN.
007400         05  WS-ORIG-ACCOUNT-NUMBER  PIC X(10).
007500         05  WS-ORIG-AMOUNT          PIC S9(13)V99 COMP-3.
007600         05  WS-ORIG-TRANSACTED-AT   PIC X(14).
007700         05  FILLER                  PIC X(01).
007800     01  WS-ORIG-TRAN-R REDEFINES WS-ORIG-TRAN.
007900         05  WS-ORIG-TRAN-BYTES      PIC X(32).
008000         05  FILLER                  PIC X(01).
008100*****************************************************************
008200* One-year cancel cutoff, built from the driver's run timestamp
008300* with the year decremented by one - no intrinsic date FUNCTION
008400* is used on this shop's compiler.
008500*****************************************************************
008600     01  WS-RUN-TS-PARTS.
008700         05  WS-RUN-YYYY         PIC 9(04).
008800         05  WS-RUN-REST         PIC X(10).
008900         05  FILLER              PIC X(01).
009000     01  WS-CUTOFF-TS.
009100         05  WS-CUTOFF-TXT       PIC X(14).
009200         05  FILLER              PIC X(01).
009300     01  WS-CUTOFF-TS-R REDEFINES WS-CUTOFF-TS.
009400         05  WS-CUTOFF-YYYY      PIC 9(04).
009500         05  WS-CUTOFF-REST      PIC X(10).
009600         05  FILLER              PIC X(01).
009700*****************************************************************
009800* New-transaction-id generator.  Same house LCG used by ACCTNUM
009900* for account numbers, drawing one hex nibble at a time.
010000*****************************************************************
010100     01  WS-HEX-CHARS                PIC X(16)
010200             VALUE "0123456789ABCDEF".
010300     01  WS-NEW-TRAN-ID               PIC X(32).
010400     77  WS-SEED                 PIC S9(09) COMP.
010500     77  WS-CALL-COUNT           PIC S9(04) COMP VALUE ZERO.
010600     77  WS-RETRY-COUNT          PIC S9(04) COMP.
010700     77  WS-RETRY-MAX            PIC S9(04) COMP VALUE 100.
010800     77  WS-HEX-SUB              PIC S9(04) COMP.
010900     77  WS-HEX-IDX              PIC S9(04) COMP.
011000     77  WS-SEED-SEC             PIC 9(06).
011100     77  WS-QUOT                 PIC S9(09) COMP.
011200*
011300     LINKAGE SECTION.
011400     COPY ACCTLINK.
011500     COPY ACUSRTAB.
011600     COPY ACCTTAB.
011700     COPY TRANTAB.
011800*
011900     PROCEDURE DIVISION USING ACCTLINK-AREA ACUSR-TABLE ACCT-TABLE
012000             TRAN-TABLE.
012100*
012200     3000-TRANPOST-MAIN.
012300         MOVE "Started" TO LOGMSG-TEXT.
012400         DISPLAY LOGMSG.
012500         ADD 1 TO WS-CALL-COUNT.
012600         EVALUATE TRUE
012700             WHEN LK-REQ-USE-BALANCE
012800                 PERFORM 3010-USE-BALANCE THRU 3010-EXIT
012900             WHEN LK-REQ-FAILED-USE
013000                 PERFORM 3100-FAILED-USE THRU 3100-EXIT
013100             WHEN LK-REQ-CANCEL-BALANCE
013200                 PERFORM 3200-CANCEL-BALANCE THRU 3200-EXIT
013300             WHEN LK-REQ-FAILED-CANCEL
013400                 PERFORM 3300-FAILED-CANCEL THRU 3300-EXIT
013500             WHEN OTHER
013600                 SET LK-FAILURE TO TRUE
013700                 MOVE "INVALID_REQUEST" TO LK-ERROR-CODE
013800         END-EVALUATE.
013900         IF LK-FAILURE
014000             MOVE LK-ERROR-CODE TO LOG-ERR-TEXT
014100             DISPLAY LOGMSG-ERR
014200         ELSE
014300             MOVE "Posting complete" TO LOGMSG-TEXT
014400             DISPLAY LOGMSG
014500         END-IF.
014600         GOBACK.
014700*
014800*****************************************************************
014900* USE BALANCE - debit an open account for the requested amount.
015000*****************************************************************
015100     3010-USE-BALANCE.
015200         PERFORM 3011-FIND-USER THRU 3011-EXIT.
015300         IF WS-USER-NOT-FOUND
015400             SET LK-FAILURE TO TRUE
015500             MOVE "USER_NOT_FOUND" TO LK-ERROR-CODE
015600             GO TO 3010-EXIT
015700         END-IF.
015800         PERFORM 3012-FIND-ACCOUNT THRU 3012-EXIT.
015900         IF WS-ACCT-NOT-FOUND
016000             SET LK-FAILURE TO TRUE
016100             MOVE "ACCOUNT_NOT_FOUND" TO LK-ERROR-CODE
016200             GO TO 3010-EXIT
016300         END-IF.
016400         PERFORM 3020-VALIDATE-USE THRU 3020-EXIT.
016500         IF LK-FAILURE
016600             GO TO 3010-EXIT
016700         END-IF.
016800         PERFORM 3030-POST-USE THRU 3030-EXIT.
016900         IF LK-FAILURE
017000             GO TO 3010-EXIT
017100         END-IF.
017200         PERFORM 3900-NEW-TRAN-ID THRU 3900-EXIT.
017300         PERFORM 3910-RECORD-TRAN THRU 3910-EXIT.
017400         MOVE AC-TAB-USER-ID(WS-ACCT-AT) TO LK-RESP-USER-ID.
017500         MOVE AC-TAB-ACCOUNT-NUMBER(WS-ACCT-AT)
017600             TO LK-RESP-ACCOUNT-NUMBER.
017700         MOVE AC-TAB-BALANCE(WS-ACCT-AT) TO LK-RESP-BALANCE.
017800         SET LK-SUCCESS TO TRUE.
017900     3010-EXIT.
018000         EXIT.
018100*
018200     3011-FIND-USER.
018300         MOVE "N" TO WS-USER-FOUND-SW.
018400         IF AU-TAB-COUNT > ZERO
018500             SEARCH ALL AU-TAB-ENTRY
018600                 WHEN AU-TAB-USER-ID(AU-IDX) = LK-USER-ID
018700                     MOVE "Y" TO WS-USER-FOUND-SW
018800             END-SEARCH
018900         END-IF.
019000     3011-EXIT.
019100         EXIT.
019200*
019300     3012-FIND-ACCOUNT.
019400         MOVE "N" TO WS-ACCT-FOUND-SW.
019500         MOVE ZERO TO WS-ACCT-AT.
019600         IF AC-TAB-COUNT > ZERO
019700             SEARCH ALL AC-TAB-ENTRY
019800                 WHEN AC-TAB-ACCOUNT-NUMBER(AC-IDX) =
019900                         LK-ACCOUNT-NUMBER
020000                     MOVE "Y" TO WS-ACCT-FOUND-SW
020100                     SET WS-ACCT-AT TO AC-IDX
020200             END-SEARCH
020300         END-IF.
020400     3012-EXIT.
020500         EXIT.
020600*
020700*****************************************************************
020800* Rules 4, 5 and 6 (service level).  Ownership, open status, then
020900* the sufficient-funds check.
021000*****************************************************************
021100     3020-VALIDATE-USE.
021200         IF AC-TAB-USER-ID(WS-ACCT-AT) NOT = LK-USER-ID
021300             SET LK-FAILURE TO TRUE
021400             MOVE "USER_ACCOUNT_UN_MATCH" TO LK-ERROR-CODE
021500         ELSE
021600             IF AC-TAB-UNREG(WS-ACCT-AT)
021700                 SET LK-FAILURE TO TRUE
021800                 MOVE "ACCOUNT_ALREADY_UNREGISTERED" TO LK-ERROR-CODE
021900             ELSE
022000                 IF LK-AMOUNT > AC-TAB-BALANCE(WS-ACCT-AT)
022100                     SET LK-FAILURE TO TRUE
022200                     MOVE "AMOUNT_EXCEED_BALANCE" TO LK-ERROR-CODE
022300                 ELSE
022400                     SET LK-SUCCESS TO TRUE
022500                 END-IF
022600             END-IF
022700         END-IF.
022800     3020-EXIT.
022900         EXIT.
023000*
023100*****************************************************************
023200* Rule 6 (domain level) - the balance-mutation rule itself re-
023300* checks amount against balance a second time, independently of
023400* the validation paragraph above, before it ever touches the
023500* stored balance.  Both checks are kept per spec.
023600*****************************************************************
023700     3030-POST-USE.
023800         IF LK-AMOUNT > AC-TAB-BALANCE(WS-ACCT-AT)
023900             SET LK-FAILURE TO TRUE
024000             MOVE "AMOUNT_EXCEED_BALANCE" TO LK-ERROR-CODE
024100         ELSE
024200             SUBTRACT LK-AMOUNT FROM AC-TAB-BALANCE(WS-ACCT-AT)
024300             SET LK-SUCCESS TO TRUE
024400         END-IF.
024500     3030-EXIT.
024600         EXIT.
024700*
024800*****************************************************************
024900* FAILED USE - record a rejected use attempt without touching the
025000* balance.  Called by the driver when a use was turned back for a
025100* reason outside the core validations (e.g. a concurrency lock).
025200*****************************************************************
025300     3100-FAILED-USE.
025400         PERFORM 3012-FIND-ACCOUNT THRU 3012-EXIT.
025500         IF WS-ACCT-NOT-FOUND
025600             SET LK-FAILURE TO TRUE
025700             MOVE "ACCOUNT_NOT_FOUND" TO LK-ERROR-CODE
025800             GO TO 3100-EXIT
025900         END-IF.
026000         PERFORM 3900-NEW-TRAN-ID THRU 3900-EXIT.
026100         PERFORM 3920-RECORD-FAILED-TRAN THRU 3920-EXIT.
026200         MOVE AC-TAB-ACCOUNT-NUMBER(WS-ACCT-AT)
026300             TO LK-RESP-ACCOUNT-NUMBER.
026400         MOVE AC-TAB-BALANCE(WS-ACCT-AT) TO LK-RESP-BALANCE.
026500         SET LK-SUCCESS TO TRUE.
026600     3100-EXIT.
026700         EXIT.
026800*
026900*****************************************************************
027000* CANCEL BALANCE - reverse a prior successful use.
027100*****************************************************************
027200     3200-CANCEL-BALANCE.
027300         PERFORM 3201-FIND-ORIG-TRAN THRU 3201-EXIT.
027400         IF WS-TRAN-NOT-FOUND
027500             SET LK-FAILURE TO TRUE
027600             MOVE "TRANSACTION_NOT_FOUND" TO LK-ERROR-CODE
027700             GO TO 3200-EXIT
027800         END-IF.
027900         PERFORM 3012-FIND-ACCOUNT THRU 3012-EXIT.
028000         IF WS-ACCT-NOT-FOUND
028100             SET LK-FAILURE TO TRUE
028200             MOVE "ACCOUNT_NOT_FOUND" TO LK-ERROR-CODE
028300             GO TO 3200-EXIT
028400         END-IF.
028500         PERFORM 3210-VALIDATE-CANCEL THRU 3210-EXIT.
028600         IF LK-FAILURE
028700             GO TO 3200-EXIT
028800         END-IF.
028900         PERFORM 3220-POST-CANCEL THRU 3220-EXIT.
029000         IF LK-FAILURE
029100             GO TO 3200-EXIT
029200         END-IF.
029300         PERFORM 3900-NEW-TRAN-ID THRU 3900-EXIT.
029400         PERFORM 3930-RECORD-CANCEL-TRAN THRU 3930-EXIT.
029500         MOVE AC-TAB-USER-ID(WS-ACCT-AT) TO LK-RESP-USER-ID.
029600         MOVE AC-TAB-ACCOUNT-NUMBER(WS-ACCT-AT)
029700             TO LK-RESP-ACCOUNT-NUMBER.
029800         MOVE AC-TAB-BALANCE(WS-ACCT-AT) TO LK-RESP-BALANCE.
029900         SET LK-SUCCESS TO TRUE.
030000     3200-EXIT.
030100         EXIT.
030200*
030300*****************************************************************
030400* Find the original transaction, and lift its account number,
030500* amount and timestamp into working storage before anything else
030600* touches the transaction table.
030700*****************************************************************
030800     3201-FIND-ORIG-TRAN.
030900         MOVE "N" TO WS-TRAN-FOUND-SW.
031000         MOVE ZERO TO WS-ORIG-TRAN-AT.
031100         IF TR-TAB-COUNT > ZERO
031200             SEARCH ALL TR-TAB-ENTRY
031300                 WHEN TR-TAB-TRANSACTION-ID(TR-IDX) =
031400                         LK-TRANSACTION-ID
031500                     MOVE "Y" TO WS-TRAN-FOUND-SW
031600                     SET WS-ORIG-TRAN-AT TO TR-IDX
031700             END-SEARCH
031800         END-IF.
031900         IF WS-TRAN-FOUND
032000             MOVE TR-TAB-ACCOUNT-NUMBER(WS-ORIG-TRAN-AT)
032100                 TO WS-ORIG-ACCOUNT-NUMBER
032200             MOVE TR-TAB-AMOUNT(WS-ORIG-TRAN-AT) TO WS-ORIG-AMOUNT
032300             MOVE TR-TAB-TRANSACTED-AT(WS-ORIG-TRAN-AT)
032400                 TO WS-ORIG-TRANSACTED-AT
032500         END-IF.
032600     3201-EXIT.
032700         EXIT.
032800*
032900*****************************************************************
033000* Rules 8, 9 and 10.  Rule 8 is resolved by internal record id -
033100* the original transaction's account number is looked up again
033200* to get its AC-TAB-ACCOUNT-ID, compared against the account-id
033300* of the account fetched directly from the cancel request, rather
033400* than comparing the two account-number strings.
033500*****************************************************************
033600     3210-VALIDATE-CANCEL.
033700         PERFORM 3211-FIND-ORIG-ACCOUNT THRU 3211-EXIT.
033800         IF WS-ORIG-ACCT-NOT-FOUND
033900             SET LK-FAILURE TO TRUE
034000             MOVE "ACCOUNT_NOT_FOUND" TO LK-ERROR-CODE
034100         ELSE
034200             IF AC-TAB-ACCOUNT-ID(WS-ORIG-ACCT-AT) NOT =
034300                     AC-TAB-ACCOUNT-ID(WS-ACCT-AT)
034400                 SET LK-FAILURE TO TRUE
034500                 MOVE "TRANSACTION_ACCOUNT_UN_MATCH" TO LK-ERROR-CODE
034600             ELSE
034700                 IF LK-AMOUNT NOT = WS-ORIG-AMOUNT
034800                     SET LK-FAILURE TO TRUE
034900                     MOVE "CANCEL_MUST_FULLY" TO LK-ERROR-CODE
035000                 ELSE
035100                     PERFORM 3212-TEST-CANCEL-WINDOW THRU 3212-EXIT
035200                     IF LK-FAILURE
035300                         CONTINUE
035400                     ELSE
035500                         SET LK-SUCCESS TO TRUE
035600                     END-IF
035700                 END-IF
035800             END-IF
035900         END-IF.
036000     3210-EXIT.
036100         EXIT.
036200*
036300     3211-FIND-ORIG-ACCOUNT.
036400         MOVE "N" TO WS-ORIG-ACCT-FOUND-SW.
036500         MOVE ZERO TO WS-ORIG-ACCT-AT.
036600         IF AC-TAB-COUNT > ZERO
036700             SEARCH ALL AC-TAB-ENTRY
036800                 WHEN AC-TAB-ACCOUNT-NUMBER(AC-IDX) =
036900                         WS-ORIG-ACCOUNT-NUMBER
037000                     MOVE "Y" TO WS-ORIG-ACCT-FOUND-SW
037100                     SET WS-ORIG-ACCT-AT TO AC-IDX
037200             END-SEARCH
037300         END-IF.
037400     3211-EXIT.
037500         EXIT.
037600*
037700     3212-TEST-CANCEL-WINDOW.
037800         MOVE LK-RUN-TIMESTAMP TO WS-RUN-TS-PARTS.
037900         COMPUTE WS-CUTOFF-YYYY = WS-RUN-YYYY - 1.
038000         MOVE WS-RUN-REST TO WS-CUTOFF-REST.
038100         IF WS-ORIG-TRANSACTED-AT < WS-CUTOFF-TXT
038200             SET LK-FAILURE TO TRUE
038300             MOVE "TOO_OLD_ORDER_TO_CANCEL" TO LK-ERROR-CODE
038400         END-IF.
038500     3212-EXIT.
038600         EXIT.
038700*
038800*****************************************************************
038900* Rule 7 (domain level) - the credit-back operation itself guards
039000* against a negative amount independently of rule 9's full-match
039100* check above; this is not the same test and both are kept.
039200*****************************************************************
039300     3220-POST-CANCEL.
039400         IF LK-AMOUNT < ZERO
039500             SET LK-FAILURE TO TRUE
039600             MOVE "INVALID_REQUEST" TO LK-ERROR-CODE
039700         ELSE
039800             ADD LK-AMOUNT TO AC-TAB-BALANCE(WS-ACCT-AT)
039900             SET LK-SUCCESS TO TRUE
040000         END-IF.
040100     3220-EXIT.
040200         EXIT.
040300*
040400*****************************************************************
040500* FAILED CANCEL - record a rejected cancel attempt without
040600* touching the balance.
040700*****************************************************************
040800     3300-FAILED-CANCEL.
040900         PERFORM 3012-FIND-ACCOUNT THRU 3012-EXIT.
041000         IF WS-ACCT-NOT-FOUND
041100             SET LK-FAILURE TO TRUE
041200             MOVE "ACCOUNT_NOT_FOUND" TO LK-ERROR-CODE
041300             GO TO 3300-EXIT
041400         END-IF.
041500         PERFORM 3900-NEW-TRAN-ID THRU 3900-EXIT.
041600         PERFORM 3920-RECORD-FAILED-TRAN THRU 3920-EXIT.
041700         MOVE AC-TAB-ACCOUNT-NUMBER(WS-ACCT-AT)
041800             TO LK-RESP-ACCOUNT-NUMBER.
041900         MOVE AC-TAB-BALANCE(WS-ACCT-AT) TO LK-RESP-BALANCE.
042000         SET LK-SUCCESS TO TRUE.
042100     3300-EXIT.
042200         EXIT.
042300*
042400*****************************************************************
042500* Rule 11 - draw a fresh 32-character hex transaction id and
042600* confirm it is not already on file, the same LCG-and-recheck
042700* technique ACCTNUM uses for account numbers.
042800*****************************************************************
042900     3900-NEW-TRAN-ID.
043000         MOVE ZERO TO WS-RETRY-COUNT.
043100     3901-RETRY.
043200         ADD 1 TO WS-RETRY-COUNT.
043300         IF WS-RETRY-COUNT > WS-RETRY-MAX
043400             SET LK-FAILURE TO TRUE
043500             MOVE "INVALID_REQUEST" TO LK-ERROR-CODE
043600             GO TO 3900-EXIT
043700         END-IF.
043800         MOVE LK-RUN-TIMESTAMP(9:6) TO WS-SEED-SEC.
043900         COMPUTE WS-SEED = WS-SEED-SEC
044000             + (WS-CALL-COUNT * 997)
044100             + (WS-RETRY-COUNT * 31).
044200         PERFORM 3902-DRAW-ONE-NIBBLE THRU 3902-EXIT
044300             VARYING WS-HEX-SUB FROM 1 BY 1
044400             UNTIL WS-HEX-SUB > 32.
044500         MOVE "N" TO WS-TRAN-FOUND-SW.
044600         IF TR-TAB-COUNT > ZERO
044700             SEARCH ALL TR-TAB-ENTRY
044800                 WHEN TR-TAB-TRANSACTION-ID(TR-IDX) = WS-NEW-TRAN-ID
044900                     MOVE "Y" TO WS-TRAN-FOUND-SW
045000             END-SEARCH
045100         END-IF.
045200         IF WS-TRAN-FOUND
045300             GO TO 3901-RETRY
045400         END-IF.
045500     3900-EXIT.
045600         EXIT.
045700*
045800     3902-DRAW-ONE-NIBBLE.
045900         COMPUTE WS-SEED = (WS-SEED * 31821) + 13849.
046000         DIVIDE WS-SEED BY 65536 GIVING WS-QUOT
046100             REMAINDER WS-SEED.
046200         DIVIDE WS-SEED BY 16 GIVING WS-QUOT REMAINDER WS-HEX-IDX.
046300         MOVE WS-HEX-CHARS(WS-HEX-IDX + 1:1)
046400             TO WS-NEW-TRAN-ID(WS-HEX-SUB:1).
046500     3902-EXIT.
046600         EXIT.
046700*
046800*****************************************************************
046900* Insert a SUCCESS transaction row - used by 3010 and 3200.  The
047000* request-code switch set on entry tells this paragraph whether
047100* it is a USE or a CANCEL row; both paths share everything else.
047200*****************************************************************
047300     3910-RECORD-TRAN.
047400         PERFORM 3940-FIND-POSITION THRU 3940-EXIT
047500             VARYING WS-INSERT-AT FROM 1 BY 1
047600             UNTIL WS-INSERT-AT > TR-TAB-COUNT
047700             OR TR-TAB-TRANSACTION-ID(WS-INSERT-AT) > WS-NEW-TRAN-ID.
047800         PERFORM 3950-SHIFT-ENTRY THRU 3950-EXIT
047900             VARYING TR-IDX FROM TR-TAB-COUNT BY -1
048000             UNTIL TR-IDX < WS-INSERT-AT.
048100         ADD 1 TO TR-TAB-COUNT.
048200         COMPUTE TR-TAB-REC-ID(WS-INSERT-AT) = TR-TAB-COUNT.
048300         MOVE WS-NEW-TRAN-ID TO TR-TAB-TRANSACTION-ID(WS-INSERT-AT).
048400         MOVE AC-TAB-ACCOUNT-NUMBER(WS-ACCT-AT)
048500             TO TR-TAB-ACCOUNT-NUMBER(WS-INSERT-AT).
048600         SET TR-TAB-USE(WS-INSERT-AT) TO TRUE.
048700         IF LK-REQ-CANCEL-BALANCE
048800             SET TR-TAB-CANCEL(WS-INSERT-AT) TO TRUE
048900         END-IF.
049000         SET TR-TAB-SUCCESS(WS-INSERT-AT) TO TRUE.
049100         MOVE LK-AMOUNT TO TR-TAB-AMOUNT(WS-INSERT-AT).
049200         MOVE AC-TAB-BALANCE(WS-ACCT-AT)
049300             TO TR-TAB-BALANCE-SNAP(WS-INSERT-AT).
049400         MOVE LK-RUN-TIMESTAMP TO TR-TAB-TRANSACTED-AT(WS-INSERT-AT).
049500         MOVE WS-NEW-TRAN-ID TO LK-RESP-TRANSACTION-ID.
049600         MOVE TR-TAB-TYPE(WS-INSERT-AT) TO LK-RESP-TRAN-TYPE.
049700         MOVE TR-TAB-RESULT(WS-INSERT-AT) TO LK-RESP-TRAN-RESULT.
049800         MOVE LK-AMOUNT TO LK-RESP-AMOUNT.
049900         MOVE TR-TAB-BALANCE-SNAP(WS-INSERT-AT)
050000             TO LK-RESP-BAL-SNAPSHOT.
050100         MOVE LK-RUN-TIMESTAMP TO LK-RESP-TRANSACTED-AT.
050200     3910-EXIT.
050300         EXIT.
050400*
050500*****************************************************************
050600* Insert a FAIL transaction row (use or cancel, the 88-level for
050700* USE/CANCEL having already been set by the caller) - no balance
050800* mutation, snapshot is the account's current, unchanged balance.
050900*****************************************************************
051000     3920-RECORD-FAILED-TRAN.
051100         PERFORM 3940-FIND-POSITION THRU 3940-EXIT
051200             VARYING WS-INSERT-AT FROM 1 BY 1
051300             UNTIL WS-INSERT-AT > TR-TAB-COUNT
051400             OR TR-TAB-TRANSACTION-ID(WS-INSERT-AT) > WS-NEW-TRAN-ID.
051500         PERFORM 3950-SHIFT-ENTRY THRU 3950-EXIT
051600             VARYING TR-IDX FROM TR-TAB-COUNT BY -1
051700             UNTIL TR-IDX < WS-INSERT-AT.
051800         ADD 1 TO TR-TAB-COUNT.
051900         COMPUTE TR-TAB-REC-ID(WS-INSERT-AT) = TR-TAB-COUNT.
052000         MOVE WS-NEW-TRAN-ID TO TR-TAB-TRANSACTION-ID(WS-INSERT-AT).
052100         MOVE AC-TAB-ACCOUNT-NUMBER(WS-ACCT-AT)
052200             TO TR-TAB-ACCOUNT-NUMBER(WS-INSERT-AT).
052300         IF LK-REQ-FAILED-CANCEL
052400             SET TR-TAB-CANCEL(WS-INSERT-AT) TO TRUE
052500         ELSE
052600             SET TR-TAB-USE(WS-INSERT-AT) TO TRUE
052700         END-IF.
052800         SET TR-TAB-FAIL(WS-INSERT-AT) TO TRUE.
052900         MOVE LK-AMOUNT TO TR-TAB-AMOUNT(WS-INSERT-AT).
053000         MOVE AC-TAB-BALANCE(WS-ACCT-AT)
053100             TO TR-TAB-BALANCE-SNAP(WS-INSERT-AT).
053200         MOVE LK-RUN-TIMESTAMP TO TR-TAB-TRANSACTED-AT(WS-INSERT-AT).
053300         MOVE WS-NEW-TRAN-ID TO LK-RESP-TRANSACTION-ID.
053400         MOVE TR-TAB-TYPE(WS-INSERT-AT) TO LK-RESP-TRAN-TYPE.
053500         MOVE TR-TAB-RESULT(WS-INSERT-AT) TO LK-RESP-TRAN-RESULT.
053600         MOVE LK-AMOUNT TO LK-RESP-AMOUNT.
053700         MOVE TR-TAB-BALANCE-SNAP(WS-INSERT-AT)
053800             TO LK-RESP-BAL-SNAPSHOT.
053900         MOVE LK-RUN-TIMESTAMP TO LK-RESP-TRANSACTED-AT.
054000     3920-EXIT.
054100         EXIT.
054200*
054300*****************************************************************
054400* 3930 is a thin alias of 3910 kept for the cancel path so the
054500* PERFORM ... THRU at 3200 reads the way the original posting
054600* flow did when USE and CANCEL were still two separate services.
054700*****************************************************************
054800     3930-RECORD-CANCEL-TRAN.
054900         PERFORM 3910-RECORD-TRAN THRU 3910-EXIT.
055000     3930-EXIT.
055100         EXIT.
055200*
055300     3940-FIND-POSITION.
055400         CONTINUE.
055500     3940-EXIT.
055600         EXIT.
055700*
055800     3950-SHIFT-ENTRY.
055900         MOVE TR-TAB-ENTRY(TR-IDX) TO TR-TAB-ENTRY(TR-IDX + 1).
056000     3950-EXIT.
056100         EXIT.
