000100*****************************************************************
000200* ACCTUSR  -  account-holder (ACCOUNT-USER) record view.
000300* Shared by ACCTINIT (load), ACCTOPEN, ACCTLIST and TRANPOST
000400* (read-only reference data for the life of a run).
000500*****************************************************************
000600     05  AU-USER-ID              PIC 9(09).
000700     05  AU-USER-NAME            PIC X(30).
000800     05  FILLER                  PIC X(41).
