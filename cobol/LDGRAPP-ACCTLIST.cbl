000100*
000200* LEDGER APPLICATION - ACCOUNT/TRANSACTION LEDGER SYSTEM
000300* PROPERTY OF DATA PROCESSING - INTERNAL USE ONLY
000400* NOT TO BE DISCLOSED OUTSIDE THE INSTALLATION
000500*
000600* PROGRAM ACCTLIST - ACCOUNTSERVICE - LIST ACCOUNTS FOR A USER
000700*
000800* #ident "ldgrapp/ACCTLIST.cbl"
000900*
001000* CHANGE LOG
001100* ----------------------------------------------------------------
001200* 1986-04-02 GLT  WO-1820  INITIAL RELEASE - LIST ACCOUNTS FOR A WO-1820
001300* 1991-10-11 WCH  WO-2940  RETURN ACCOUNT NUMBER AND BALANCE ONLYWO-2940
001400* 1995-07-05 RFM  WO-3550  RAISE ACCOUNT TABLE SCAN LIMIT TO 3000WO-3550
001500* 1998-11-30 DKP  Y2K-0192  YEAR 2000 - REGISTERED-AT DISPLAY 4-DY2K-0192
001600* 2004-09-21 MTB  WO-4910  USER_NOT_FOUND CHECK ADDED PER AUDIT  WO-4910
001700* ----------------------------------------------------------------
001800*
001900     IDENTIFICATION DIVISION.
002000     PROGRAM-ID.    ACCTLIST.
002100     AUTHOR.        G L TAM.
002200     INSTALLATION.  DATA PROCESSING - LEDGER APPLICATIONS.
002300     DATE-WRITTEN.  04/02/86.
002400     DATE-COMPILED.
002500     SECURITY.      INTERNAL USE ONLY.
002600*
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     SOURCE-COMPUTER.  USL-486.
003000     OBJECT-COMPUTER.  USL-486.
003100     SPECIAL-NAMES.     CONSOLE IS CRT.
003200*
003300     DATA DIVISION.
003400     WORKING-STORAGE SECTION.
003500*****************************************************************
003600* Log message definitions
003700*****************************************************************
003800     01  LOGMSG.
003900         05  FILLER              PIC X(11) VALUE "ACCTLIST:=>".
004000         05  LOGMSG-TEXT         PIC X(50).
004100     01  LOGMSG-ERR.
004200         05  FILLER              PIC X(15) VALUE "ACCTLIST ERR =>".
004300         05  LOG-ERR-TEXT        PIC X(40).
004400*****************************************************************
004500* One printed line per matching account - the ADD-ANOTHER loop in
004600* the old screen program becomes a plain sequential DISPLAY list
004700* here, there being no on-line device left to drive.
004800*****************************************************************
004900     01  LIST-LINE.
005000         05  FILLER              PIC X(04) VALUE "ACT=".
005100         05  LIST-ACCOUNT-NUMBER PIC X(10).
005200         05  FILLER              PIC X(04) VALUE " BAL".
005300         05  LIST-BALANCE-EDIT   PIC -(11)9.99.
005400         05  FILLER              PIC X(16).
005500*
005600     77  WS-USER-FOUND-SW        PIC X(01).
005700         88  WS-USER-FOUND           VALUE "Y".
005800         88  WS-USER-NOT-FOUND       VALUE "N".
005900     77  WS-LIST-COUNT           PIC S9(04) COMP VALUE ZERO.
006000*****************************************************************
006100* Alternate raw view of the printed balance, kept only so this
006200* program carries its own REDEFINES the way the rest of the suite
006300* does for its edited money fields.
006400*****************************************************************
006500     01  WS-BAL-HOLD.
006600         05  WS-BAL-HOLD-AMT     PIC S9(13)V99 COMP-3.
006700         05  FILLER              PIC X(01).
006800     01  WS-BAL-HOLD-R REDEFINES WS-BAL-HOLD.
006900         05  WS-BAL-HOLD-BYTES   PIC X(08).
007000         05  FILLER              PIC X(01).
007100     01  WS-LIST-COUNT-EDIT.
007200         05  WS-COUNT-DISPLAY    PIC ZZZ9.
007300         05  FILLER              PIC X(01).
007400     01  WS-LIST-COUNT-EDIT-R REDEFINES WS-LIST-COUNT-EDIT.
007500         05  WS-COUNT-BYTES      PIC X(04).
007600         05  FILLER              PIC X(01).
007700*
007800     LINKAGE SECTION.
007900     COPY ACCTLINK.
008000     COPY ACUSRTAB.
008100     COPY ACCTTAB.
008200*
008300     PROCEDURE DIVISION USING ACCTLINK-AREA ACUSR-TABLE ACCT-TABLE.
008400*
008500     1000-START-ACCTLIST.
008600         MOVE "Started" TO LOGMSG-TEXT.
008700         DISPLAY LOGMSG.
008800*
008900         PERFORM 1010-FIND-USER THRU 1010-EXIT.
009000         IF WS-USER-NOT-FOUND
009100             SET LK-FAILURE TO TRUE
009200             MOVE "USER_NOT_FOUND" TO LK-ERROR-CODE
009300             MOVE "User not found" TO LOG-ERR-TEXT
009400             DISPLAY LOGMSG-ERR
009500             GOBACK
009600         END-IF.
009700*
009800         PERFORM 2000-LIST-ONE-USER THRU 2000-EXIT
009900             VARYING AC-IDX FROM 1 BY 1
010000             UNTIL AC-IDX > AC-TAB-COUNT.
010100*
010200         MOVE LK-USER-ID TO LK-RESP-USER-ID.
010300         MOVE WS-LIST-COUNT TO WS-COUNT-DISPLAY.
010400         SET LK-SUCCESS TO TRUE.
010500         MOVE "List complete" TO LOGMSG-TEXT.
010600         DISPLAY LOGMSG.
010700         GOBACK.
010800*
010900     1010-FIND-USER.
011000         MOVE "N" TO WS-USER-FOUND-SW.
011100         IF AU-TAB-COUNT > ZERO
011200             SEARCH ALL AU-TAB-ENTRY
011300                 WHEN AU-TAB-USER-ID(AU-IDX) = LK-USER-ID
011400                     MOVE "Y" TO WS-USER-FOUND-SW
011500             END-SEARCH
011600         END-IF.
011700     1010-EXIT.
011800         EXIT.
011900*
012000*****************************************************************
012100* ADD-ANOTHER shape this shop has always used for a table scan -
012200* test one entry, print it when it belongs to this user, fall
012300* through either way since the PERFORM ... VARYING above drives it.
012400*****************************************************************
012500     2000-LIST-ONE-USER.
012600         IF AC-TAB-USER-ID(AC-IDX) = LK-USER-ID
012700             MOVE AC-TAB-ACCOUNT-NUMBER(AC-IDX)
012800                 TO LIST-ACCOUNT-NUMBER
012900             MOVE AC-TAB-BALANCE(AC-IDX) TO WS-BAL-HOLD-AMT
013000             MOVE WS-BAL-HOLD-AMT TO LIST-BALANCE-EDIT
013100             DISPLAY LIST-LINE
013200             ADD 1 TO WS-LIST-COUNT
013300         END-IF.
013400     2000-EXIT.
013500         EXIT.
