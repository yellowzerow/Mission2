000100*****************************************************************
000200* ACUSRTAB  -  in-memory table of ACCOUNT-USER, loaded once by
000300* ACCTINIT from ACCTUSR.IT (pre-sorted ascending by USER-ID on
000400* disk, so the load is a straight sequential READ into the
000500* table) and searched with SEARCH ALL for the life of the run.
000600* Read-only - no program ever rewrites this table or its file.
000700*****************************************************************
000800 01  ACUSR-TABLE.
000900     05  AU-TAB-COUNT            PIC S9(04) COMP.
001000     05  FILLER                  PIC X(04).
001100     05  AU-TAB-ENTRY OCCURS 0 TO 2000 TIMES
001200             DEPENDING ON AU-TAB-COUNT
001300             ASCENDING KEY IS AU-TAB-USER-ID
001400             INDEXED BY AU-IDX.
001500         10  AU-TAB-USER-ID      PIC 9(09).
001600         10  AU-TAB-USER-NAME    PIC X(30).
001700         10  FILLER              PIC X(06).
